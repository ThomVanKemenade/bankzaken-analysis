000100* Bank Transaction Rule Engine / Categorizer / Merger                     
000110*                                                                         
000120*                    Reads Cantxn, applies the priority-ordered           
000130*                    rule table (U2), falls back to the fixed             
000140*                    keyword table (U3), then overlays any                
000150*                    manual categorization (U4), and writes               
000160*                    the categorized transaction file.                    
000170*                                                                         
000180 identification          division.                                        
000190*=======================================                                  
000200*                                                                         
000210      program-id.         bt020.                                          
000220      author.             V B Coen FBCS, FIDM, FIDPM.                     
000230                          For Applewood Computers.                        
000240      installation.       Applewood Computers - Batch Suite.              
000250      date-written.       03/06/87.                                       
000260      date-compiled.                                                      
000270      security.           Copyright (C) 1987-2026 & later,                
000280                          Vincent Bryan Coen.                             
000290                          Distributed under the GNU General               
000300                          Public License. See file COPYING.               
000310*                                                                         
000320*    Remarks.            Rule Engine, Keyword Categorizer and             
000330*                        Categorization Merger (Units 2-4).               
000340*                        Reads Cantxn + Rules + Manual, writes            
000350*                        Cattxn; prints the rule performance              
000360*                        and categorization progress reports.             
000370*                                                                         
000380*    Version.            See Prog-Name in Ws.                             
000390*                                                                         
000400*    Called modules.     None.                                            
000410*                                                                         
000420*    Files used:                                                          
000430*                        Cantxn.   Canonical transactions (in).           
000440*                        Rules.    Categorization rules (in).             
000450*                        Manual.   Manual categorizations (in).           
000460*                        Cattxn.   Categorized transactions               
000470*                                  (out).                                 
000480*                                                                         
000490* Changes:                                                                
000500* 03/06/87 vbc -   1.00  Created for the Dutch retail-bank feed.          
000510* 11/01/88 vbc -   1.01  Between operator added for amount range          
000520*                        rules (branch request, PR 1988-004).             
000530* 14/08/90 vbc -   1.02  In-list operator added.                          
000540* 02/12/92 vbc -   1.03  Manual overrides now always win, was             
000550*                        only checked when no rule matched -              
000560*                        PR 1992-201 (U4-A).                              
000570* 19/03/95 vbc -   1.04  Per-year categorization breakdown added          
000580*                        to the progress report.                          
000590* 14/06/98 vbc - Y2K.06  Year 2000 review - per-year table uses           
000600*                        4-digit year already, no change made.            
000610* 22/01/99 vbc -   1.05  Confirmed compliant after Y2K test run.          
000620* 05/02/03 vbc -   1.06  Migrated field dispatch and operator             
000630*                        tests onto Cobol-85 Evaluate, replacing          
000640*                        the old nested-If chain.                         
000650* 09/09/03 vbc -   1.07  Migration to Open Cobol.                         
000660* 16/04/24 vbc          Copyright notice update superseding all           
000670*                        previous notices.                                
000680* 20/09/25 vbc - 3.3.00 Version update and builds reset.                  
000690* 22/11/25 vbc -   1.08  Rewritten onto the current copybook set          
000700*                        (Selrules/Fdrules, Selmanual/Fdmanual,           
000710*                        Selcantxn/Fdcantxn, Selcattxn/Fdcattxn).         
000720*                                                                         
000730****************************************************************          
000740* Copyright Notice.                                                       
000750* ****************                                                        
000760*                                                                         
000770* This notice supersedes all prior copyright notices and was              
000780* updated 2024-04-16.                                                     
000790*                                                                         
000800* This program is part of the Applewood Computers Batch Suite             
000810* and is Copyright (c) Vincent B Coen, 1987-2026 and later.               
000820*                                                                         
000830* This program is free software; you can redistribute it and/or           
000840* modify it under the terms of the GNU General Public License as          
000850* published by the Free Software Foundation; version 3 and later.         
000860*                                                                         
000870* This program is distributed in the hope that it will be                 
000880* useful, but WITHOUT ANY WARRANTY; without even the implied              
000890* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
000900* PURPOSE.  See the GNU General Public License for details.               
000910*                                                                         
000920****************************************************************          
000930*                                                                         
000940 environment             division.                                        
000950*=======================================                                  
000960*                                                                         
000970 configuration           section.                                         
000980 source-computer.        IBM-370.                                         
000990 object-computer.        IBM-370.                                         
001000 special-names.                                                           
001010     C01 is TOP-OF-FORM                                                   
001020     class BT-Numeric-Class is "0" thru "9"                               
001030     class BT-Alpha-Class   is "A" thru "Z" "a" thru "z"                  
001040     upsi-0 on status is BT-Debug-Switch-On.                              
001050*                                                                         
001060 input-output            section.                                         
001070 file-control.                                                            
001080     copy "selcantxn.cob".                                                
001090     copy "selrules.cob".                                                 
001100     copy "selmanual.cob".                                                
001110     copy "selcattxn.cob".                                                
001120*                                                                         
001130 data                    division.                                        
001140*=======================================                                  
001150*                                                                         
001160 file section.                                                            
001170*                                                                         
001180     copy "fdcantxn.cob".                                                 
001190     copy "fdrules.cob".                                                  
001200     copy "fdmanual.cob".                                                 
001210     copy "fdcattxn.cob".                                                 
001220*                                                                         
001230 working-storage         section.                                         
001240*----------------------------------------                                 
001250 77  Prog-Name               pic x(15) value "BT020 (1.08)".              
001260*                                                                         
001270 01  WS-Data.                                                             
001280     03  WS-Reply             pic x.                                      
001290     03  Cantxn-Eof-Sw        pic x     value "N".                        
001300         88  Cantxn-Eof                 value "Y".                        
001310     03  Rules-Eof-Sw         pic x     value "N".                        
001320         88  Rules-Eof                  value "Y".                        
001330     03  Manual-Eof-Sw        pic x     value "N".                        
001340         88  Manual-Eof                 value "Y".                        
001350     03  WS-Read-Seq          pic 9(4)  comp.                             
001360     03  WS-Display-Count     pic zzzzzzz9.                               
001370     03  WS-Pct-Display       pic zz9.9.                                  
001380*                                                                         
001390* Priority-ordered active-rule table, loaded and sorted at                
001400* Bb010/Bb015.  Sized for the expected rule-book - RESIZE                 
001410* NEEDED if a branch ever wants more than five hundred rules              
001420* live at once (vbc 07/01/88).                                            
001430*                                                                         
001440 01  WS-Rule-Table.                                                       
001450     03  WS-Rule-Count        pic 9(4)  comp value zero.                  
001460     03  WS-Rule-Entry occurs 1 to 500 times                              
001470                        depending on WS-Rule-Count                        
001480                        indexed by WS-Rule-Ix WS-Rule-Ix2.                
001490         05  WS-Rule-Id            pic x(20).                             
001500         05  WS-Rule-Name          pic x(30).                             
001510         05  WS-Rule-Category      pic x(30).                             
001520         05  WS-Rule-Subcategory   pic x(30).                             
001530         05  WS-Rule-Priority      pic 9(3).                              
001540         05  WS-Rule-Logic-Op      pic x(3).                              
001550         05  WS-Rule-Cond-Count    pic 9(2).                              
001560         05  WS-Rule-Cond-Grp occurs 5 times                              
001570                              indexed by WS-Rule-Cix.                     
001580             07  WS-Rule-Cond-Field    pic x(20).                         
001590             07  WS-Rule-Cond-Operator pic x(12).                         
001600             07  WS-Rule-Cond-Value    pic x(40).                         
001610             07  WS-Rule-Cond-Value-2  pic s9(9)v99 comp-3.               
001620             07  WS-Rule-Cond-Case     pic x.                             
001630         05  WS-Rule-Match-Count   pic 9(8) comp.                         
001640         05  WS-Rule-Orig-Seq      pic 9(4) comp.                         
001650 01  WS-Rule-Temp.                                                        
001660     03  WS-Rt-Id              pic x(20).                                 
001670     03  WS-Rt-Name            pic x(30).                                 
001680     03  WS-Rt-Category        pic x(30).                                 
001690     03  WS-Rt-Subcategory     pic x(30).                                 
001700     03  WS-Rt-Priority        pic 9(3).                                  
001710     03  WS-Rt-Logic-Op        pic x(3).                                  
001720     03  WS-Rt-Cond-Count      pic 9(2).                                  
001730     03  WS-Rt-Cond-Grp occurs 5 times.                                   
001740         05  WS-Rt-Cond-Field      pic x(20).                             
001750         05  WS-Rt-Cond-Operator   pic x(12).                             
001760         05  WS-Rt-Cond-Value      pic x(40).                             
001770         05  WS-Rt-Cond-Value-2    pic s9(9)v99 comp-3.                   
001780         05  WS-Rt-Cond-Case       pic x.                                 
001790     03  WS-Rt-Match-Count     pic 9(8) comp.                             
001800     03  WS-Rt-Orig-Seq        pic 9(4) comp.                             
001810 01  WS-Bubble-Work.                                                      
001820     03  WS-Bub-Pass           pic 9(4)  comp.                            
001830     03  WS-Bub-Limit          pic 9(4)  comp.                            
001840*                                                                         
001850* Manual categorization lookup table (U4-A), loaded at Bb020.             
001860*                                                                         
001870 01  WS-Manual-Table.                                                     
001880     03  WS-Manual-Count      pic 9(6)  comp value zero.                  
001890     03  WS-Manual-Entry occurs 1 to 20000 times                          
001900                          depending on WS-Manual-Count                    
001910                          indexed by WS-Man-Ix.                           
001920         05  WS-Man-Id            pic x(12).                              
001930         05  WS-Man-Category      pic x(30).                              
001940         05  WS-Man-Subcategory   pic x(30).                              
001950*                                                                         
001960     copy "wskeywrd.cob".                                                 
001970*                                                                         
001980* Final categorization result for the transaction in hand.                
001990* Split into prefix/rest by Redefines so the source breakdown             
002000* test (Bb060) does not need reference modification.                      
002010*                                                                         
002020 01  WS-Final-Source-Line.                                                
002030     03  WS-Final-Category    pic x(30).                                  
002040     03  WS-Final-Subcategory pic x(30).                                  
002050     03  WS-Final-Source      pic x(36).                                  
002060 01  WS-Final-Source-Check redefines WS-Final-Source-Line.                
002070     03  filler               pic x(60).                                  
002080     03  WS-Fsc-Prefix        pic x(6).                                   
002090     03  WS-Fsc-Rest          pic x(30).                                  
002100*                                                                         
002110 01  WS-Logic-Work.                                                       
002120     03  WS-Logic-Acc          pic x.                                     
002130     03  WS-Rule-Matched-Flag  pic x.                                     
002140     03  WS-Cond-Result        pic x.                                     
002150*                                                                         
002160* Condition-evaluation work area (U2-A).                                  
002170*                                                                         
002180 01  WS-Cond-Work.                                                        
002190     03  WS-Field-Name         pic x(20).                                 
002200     03  WS-Field-Text         pic x(120).                                
002210     03  WS-Field-Amount       pic s9(9)v99 comp-3.                       
002220     03  WS-Field-Found        pic x.                                     
002230     03  WS-Cond-Op            pic x(12).                                 
002240     03  WS-Cmp-Field          pic x(120).                                
002250 01  WS-Cmp-Value-Block.                                                  
002260     03  WS-Cmp-Value          pic x(40).                                 
002270 01  WS-Cmp-Value-Chars redefines WS-Cmp-Value-Block.                     
002280     03  WS-Cmp-Value-Char     pic x occurs 40 times                      
002290                                      indexed by WS-Cvc-Ix.               
002300*                                                                         
002310 01  WS-Trim-Work.                                                        
002320     03  WS-Trim-Src           pic x(120).                                
002330     03  WS-Trim-Len           pic 999   comp.                            
002340     03  WS-Field-Trim-Len     pic 999   comp.                            
002350     03  WS-Value-Trim-Len     pic 999   comp.                            
002360     03  WS-Scan-Pos           pic 999   comp.                            
002370     03  WS-Scan-Last          pic 999   comp.                            
002380*                                                                         
002390 01  WS-List-Work.                                                        
002400     03  WS-List-Ix            pic 99    comp.                            
002410     03  WS-List-Char          pic x.                                     
002420     03  WS-List-Tok-Start     pic 99    comp.                            
002430     03  WS-List-Tok-End       pic 99    comp.                            
002440     03  WS-List-Tok-Len       pic 99    comp.                            
002450*                                                                         
002460* Numeric condition-value parser (greater_than/less_than/                 
002470* between) - a simpler parse than Bt010's Zz020, since rule               
002480* thresholds are typed by an administrator, not scraped off a             
002490* bank statement (dot decimal only, one optional leading sign).           
002500*                                                                         
002510 01  WS-Cond-Text-Block.                                                  
002520     03  WS-Cond-Text          pic x(40).                                 
002530 01  WS-Cond-Text-Chars redefines WS-Cond-Text-Block.                     
002540     03  WS-Cond-Text-Char     pic x occurs 40 times                      
002550                                      indexed by WS-Ctc-Ix.               
002560 01  WS-Cond-Numeric-Work.                                                
002570     03  WS-Cond-Ix            pic 99    comp.                            
002580     03  WS-Cond-Char          pic x.                                     
002590     03  WS-Cond-Digit         pic 9.                                     
002600     03  WS-Cond-Sign          pic x.                                     
002610     03  WS-Cond-Seen-Dot      pic x.                                     
002620     03  WS-Cond-Any-Digit     pic x.                                     
002630     03  WS-Cond-Int           pic 9(9)  comp.                            
002640     03  WS-Cond-Dec           pic 99    comp.                            
002650     03  WS-Cond-Dec-Cnt       pic 9     comp.                            
002660     03  WS-Cond-Num           pic s9(9)v99 comp-3.                       
002670     03  WS-Cond-Num-Valid     pic x.                                     
002680*                                                                         
002690* Keyword-match work area (U3-A/B).                                       
002700*                                                                         
002710 01  WS-Keyword-Work.                                                     
002720     03  WS-Desc-Lower         pic x(120).                                
002730     03  WS-Key-Lower          pic x(20).                                 
002740*                                                                         
002750* Progress statistics (U4-C/D).                                           
002760*                                                                         
002770 01  WS-Stats-Work.                                                       
002780     03  WS-Total-Count        pic 9(8)  comp value zero.                 
002790     03  WS-Categorized-Count  pic 9(8)  comp value zero.                 
002800     03  WS-Uncategorized-Cnt  pic 9(8)  comp value zero.                 
002810     03  WS-Manual-Src-Count   pic 9(8)  comp value zero.                 
002820     03  WS-Rule-Src-Count     pic 9(8)  comp value zero.                 
002830     03  WS-Keyword-Src-Count  pic 9(8)  comp value zero.                 
002840*                                                                         
002850* Per-year categorized/uncategorized control-break table.                 
002860*                                                                         
002870 01  WS-Year-Table.                                                       
002880     03  WS-Year-Count         pic 99    comp value zero.                 
002890     03  WS-Year-Entry occurs 1 to 80 times                               
002900                        depending on WS-Year-Count                        
002910                        indexed by WS-Year-Ix.                            
002920         05  WS-Year-Key           pic x(4).                              
002930         05  WS-Year-Cat-Count     pic 9(8) comp value zero.              
002940         05  WS-Year-Uncat-Count   pic 9(8) comp value zero.              
002950*                                                                         
002960 procedure  division.                                                     
002970*=======================================                                  
002980*                                                                         
002990 bb000-Main-Line.                                                         
003000     perform bb005-Open-Files.                                            
003010     perform bb010-Load-Rules   thru bb010-Exit.                          
003020     perform bb020-Load-Manual  thru bb020-Exit.                          
003030     move    "N" to Cantxn-Eof-Sw.                                        
003040     perform bb025-Read-Cantxn-Record.                                    
003050     perform bb030-Process-Transaction until Cantxn-Eof.                  
003060     perform bb090-Close-Files.                                           
003070     perform bb095-Display-Reports.                                       
003080     stop    run.                                                         
003090*                                                                         
003100 bb005-Open-Files.                                                        
003110     open     input Cantxn-File.                                          
003120     if       Cantxn-Status not = "00"                                    
003130              display "BT020 - UNABLE TO OPEN CANTXN - STATUS "           
003140                                          Cantxn-Status                   
003150              stop run                                                    
003160     end-if.                                                              
003170     open     output Cattxn-File.                                         
003180     if       Cattxn-Status not = "00"                                    
003190              display "BT020 - UNABLE TO OPEN CATTXN - STATUS "           
003200                                          Cattxn-Status                   
003210              stop run                                                    
003220     end-if.                                                              
003230 bb005-Exit.                                                              
003240     exit.                                                                
003250*                                                                         
003260*----------------------------------------------------------------         
003270* Bb010 - load the active rules, priority-ordered (U2-C/D).               
003280*----------------------------------------------------------------         
003290 bb010-Load-Rules.                                                        
003300     open     input Rules-File.                                           
003310     if       Rules-Status not = "00"                                     
003320              display "BT020 - UNABLE TO OPEN RULES - STATUS "            
003330                                          Rules-Status                    
003340              stop run                                                    
003350     end-if.                                                              
003360     move     "N" to Rules-Eof-Sw.                                        
003370     move     zero to WS-Rule-Count.                                      
003380     move     1 to WS-Read-Seq.                                           
003390     read     Rules-File                                                  
003400         at end move "Y" to Rules-Eof-Sw                                  
003410     end-read.                                                            
003420     perform  bb012-Load-One-Rule until Rules-Eof.                        
003430     close    Rules-File.                                                 
003440     perform  bb015-Sort-Rule-Table thru bb015-Exit.                      
003450 bb010-Exit.                                                              
003460     exit.                                                                
003470*                                                                         
003480 bb012-Load-One-Rule.                                                     
003490     if       Rul-Active-Flag = "Y" and WS-Rule-Count < 500               
003500              add 1 to WS-Rule-Count                                      
003510              move Rul-Rule-Id       to WS-Rule-Id (WS-Rule-Count)        
003520              move Rul-Rule-Name     to                                   
003530                                  WS-Rule-Name (WS-Rule-Count)            
003540              move Rul-Category      to                                   
003550                                  WS-Rule-Category (WS-Rule-Count)        
003560              move Rul-Subcategory   to                                   
003570                               WS-Rule-Subcategory (WS-Rule-Count)        
003580              move Rul-Priority      to                                   
003590                                  WS-Rule-Priority (WS-Rule-Count)        
003600              move Rul-Logic-Op      to                                   
003610                                  WS-Rule-Logic-Op (WS-Rule-Count)        
003620              move Rul-Cond-Count    to                                   
003630                                WS-Rule-Cond-Count (WS-Rule-Count)        
003640              move Rul-Cond-Group    to                                   
003650                                  WS-Rule-Cond-Grp (WS-Rule-Count)        
003660              move zero to WS-Rule-Match-Count (WS-Rule-Count)            
003670              move WS-Read-Seq to WS-Rule-Orig-Seq (WS-Rule-Count)        
003680     end-if.                                                              
003690     add      1 to WS-Read-Seq.                                           
003700     read     Rules-File                                                  
003710         at end move "Y" to Rules-Eof-Sw                                  
003720     end-read.                                                            
003730 bb012-Exit.                                                              
003740     exit.                                                                
003750*                                                                         
003760* Bubble sort - descending priority, ties broken by the order             
003770* the rules appeared in the Rules file (U2-A).  Rule file is              
003780* small enough that a bubble sort in memory beats another Sort            
003790* work file (vbc 03/06/87).                                               
003800*                                                                         
003810 bb015-Sort-Rule-Table.                                                   
003820     if       WS-Rule-Count < 2                                           
003830              go to bb015-Exit                                            
003840     end-if.                                                              
003850     perform  bb016-Compare-Swap thru bb016-Exit                          
003860         varying WS-Bub-Pass from 1 by 1                                  
003870                 until WS-Bub-Pass > WS-Rule-Count - 1                    
003880         after   WS-Rule-Ix from 1 by 1                                   
003890                 until WS-Rule-Ix > WS-Rule-Count - WS-Bub-Pass.          
003900 bb015-Exit.                                                              
003910     exit.                                                                
003920*                                                                         
003930 bb016-Compare-Swap.                                                      
003940     set      WS-Rule-Ix2 to WS-Rule-Ix.                                  
003950     set      WS-Rule-Ix2 up by 1.                                        
003960     if       WS-Rule-Priority (WS-Rule-Ix) <                             
003970              WS-Rule-Priority (WS-Rule-Ix2)                              
003980       or    (WS-Rule-Priority (WS-Rule-Ix) =                             
003990              WS-Rule-Priority (WS-Rule-Ix2)                              
004000        and   WS-Rule-Orig-Seq (WS-Rule-Ix) >                             
004010              WS-Rule-Orig-Seq (WS-Rule-Ix2))                             
004020              move WS-Rule-Entry (WS-Rule-Ix)  to WS-Rule-Temp            
004030              move WS-Rule-Entry (WS-Rule-Ix2) to                         
004040                                       WS-Rule-Entry (WS-Rule-Ix)         
004050              move WS-Rule-Temp to WS-Rule-Entry (WS-Rule-Ix2)            
004060     end-if.                                                              
004070 bb016-Exit.                                                              
004080     exit.                                                                
004090*                                                                         
004100*----------------------------------------------------------------         
004110* Bb020 - load the manual categorization lookup (U4-A).                   
004120*----------------------------------------------------------------         
004130 bb020-Load-Manual.                                                       
004140     open     input Manual-File.                                          
004150     if       Manual-Status not = "00"                                    
004160              display "BT020 - UNABLE TO OPEN MANUAL - STATUS "           
004170                                          Manual-Status                   
004180              stop run                                                    
004190     end-if.                                                              
004200     move     "N" to Manual-Eof-Sw.                                       
004210     move     zero to WS-Manual-Count.                                    
004220     read     Manual-File                                                 
004230         at end move "Y" to Manual-Eof-Sw                                 
004240     end-read.                                                            
004250     perform  bb022-Load-One-Manual until Manual-Eof.                     
004260     close    Manual-File.                                                
004270 bb020-Exit.                                                              
004280     exit.                                                                
004290*                                                                         
004300 bb022-Load-One-Manual.                                                   
004310     if       WS-Manual-Count < 20000                                     
004320              add 1 to WS-Manual-Count                                    
004330              move Man-Transaction-Id to                                  
004340                                    WS-Man-Id (WS-Manual-Count)           
004350              move Man-Category       to                                  
004360                              WS-Man-Category (WS-Manual-Count)           
004370              move Man-Subcategory    to                                  
004380                           WS-Man-Subcategory (WS-Manual-Count)           
004390     end-if.                                                              
004400     read     Manual-File                                                 
004410         at end move "Y" to Manual-Eof-Sw                                 
004420     end-read.                                                            
004430 bb022-Exit.                                                              
004440     exit.                                                                
004450*                                                                         
004460 bb025-Read-Cantxn-Record.                                                
004470     read     Cantxn-File                                                 
004480         at end move "Y" to Cantxn-Eof-Sw                                 
004490     end-read.                                                            
004500 bb025-Exit.                                                              
004510     exit.                                                                
004520*                                                                         
004530*----------------------------------------------------------------         
004540* Bb030 - one transaction: try the rules, else the keyword                
004550* table, then let a manual entry override either (U2-U4).                 
004560*----------------------------------------------------------------         
004570 bb030-Process-Transaction.                                               
004580     move     spaces to WS-Final-Category WS-Final-Subcategory            
004590                         WS-Final-Source.                                 
004600     perform  bb032-Try-Rules thru bb032-Exit.                            
004610     if       WS-Final-Category = spaces                                  
004620              perform bb040-Keyword-Match thru bb040-Exit                 
004630     end-if.                                                              
004640     perform  bb050-Apply-Manual thru bb050-Exit.                         
004650     perform  bb060-Accumulate-Stats thru bb060-Exit.                     
004660     perform  bb070-Write-Cattxn-Record thru bb070-Exit.                  
004670     perform  bb025-Read-Cantxn-Record.                                   
004680 bb030-Exit.                                                              
004690     exit.                                                                
004700*                                                                         
004710 bb032-Try-Rules.                                                         
004720     if       WS-Rule-Count = zero                                        
004730              go to bb032-Exit                                            
004740     end-if.                                                              
004750     set      WS-Rule-Ix to 1.                                            
004760 bb032-Loop.                                                              
004770     perform  zz020-Eval-Rule thru zz020-Exit.                            
004780     if       WS-Rule-Matched-Flag = "Y"                                  
004790              add 1 to WS-Rule-Match-Count (WS-Rule-Ix)                   
004800              move WS-Rule-Category (WS-Rule-Ix) to                       
004810                                              WS-Final-Category           
004820              move WS-Rule-Subcategory (WS-Rule-Ix) to                    
004830                                           WS-Final-Subcategory           
004840              string "Rule: " delimited by size                           
004850                     WS-Rule-Name (WS-Rule-Ix) delimited by size          
004860                 into WS-Final-Source                                     
004870              go to bb032-Exit                                            
004880     end-if.                                                              
004890     set      WS-Rule-Ix up by 1.                                         
004900     if       WS-Rule-Ix > WS-Rule-Count                                  
004910              go to bb032-Exit                                            
004920     end-if.                                                              
004930     go       to bb032-Loop.                                              
004940 bb032-Exit.                                                              
004950     exit.                                                                
004960*                                                                         
004970*----------------------------------------------------------------         
004980* U3 - keyword fallback.  Table is already in fixed category              
004990* order (see wskeywrd.cob banner) so the first hit is the                 
005000* answer required by U3-A.                                                
005010*----------------------------------------------------------------         
005020 bb040-Keyword-Match.                                                     
005030     move     Ctx-Description to WS-Desc-Lower.                           
005040     inspect  WS-Desc-Lower converting                                    
005050              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                             
005060              "abcdefghijklmnopqrstuvwxyz".                               
005070     move     WS-Desc-Lower to WS-Trim-Src.                               
005080     perform  zz015-Compute-Trim-Len thru zz015-Exit.                     
005090     move     WS-Trim-Len to WS-Field-Trim-Len.                           
005100     move     WS-Desc-Lower to WS-Cmp-Field.                              
005110     set      Bt-Key-Ix to 1.                                             
005120 bb040-Loop.                                                              
005130     if       Bt-Key-Ix > Bt-Key-Table-Count                              
005140              go to bb040-Exit                                            
005150     end-if.                                                              
005160     move     Bt-Key-Word (Bt-Key-Ix) to WS-Key-Lower.                    
005170     inspect  WS-Key-Lower converting                                     
005180              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                             
005190              "abcdefghijklmnopqrstuvwxyz".                               
005200     move     spaces to WS-Trim-Src.                                      
005210     move     WS-Key-Lower to WS-Trim-Src.                                
005220     perform  zz015-Compute-Trim-Len thru zz015-Exit.                     
005230     move     WS-Trim-Len to WS-Value-Trim-Len.                           
005240     move     spaces to WS-Cmp-Value.                                     
005250     move     WS-Key-Lower to WS-Cmp-Value.                               
005260     perform  zz016-Text-Contains thru zz016-Exit.                        
005270     if       WS-Cond-Result = "Y"                                        
005280              move Bt-Key-Category (Bt-Key-Ix) to                         
005290                                              WS-Final-Category           
005300              move "Keyword" to WS-Final-Source                           
005310              go to bb040-Exit                                            
005320     end-if.                                                              
005330     set      Bt-Key-Ix up by 1.                                          
005340     go       to bb040-Loop.                                              
005350 bb040-Exit.                                                              
005360     exit.                                                                
005370*                                                                         
005380*----------------------------------------------------------------         
005390* U4-A - a manual record, if one exists for this id, always               
005400* wins over whatever the rules/keywords above decided.                    
005410*----------------------------------------------------------------         
005420 bb050-Apply-Manual.                                                      
005430     if       WS-Manual-Count = zero                                      
005440              go to bb050-Exit                                            
005450     end-if.                                                              
005460     set      WS-Man-Ix to 1.                                             
005470     search   WS-Manual-Entry                                             
005480         at end go to bb050-Exit                                          
005490         when   WS-Man-Id (WS-Man-Ix) = Ctx-Transaction-Id                
005500                move WS-Man-Category (WS-Man-Ix) to                       
005510                                              WS-Final-Category           
005520                move WS-Man-Subcategory (WS-Man-Ix) to                    
005530                                           WS-Final-Subcategory           
005540                move "Manual" to WS-Final-Source.                         
005550 bb050-Exit.                                                              
005560     exit.                                                                
005570*                                                                         
005580*----------------------------------------------------------------         
005590* U4-B/C/D - progress totals, source breakdown, per-year break.           
005600*----------------------------------------------------------------         
005610 bb060-Accumulate-Stats.                                                  
005620     add      1 to WS-Total-Count.                                        
005630     if       WS-Final-Category = spaces                                  
005640              add 1 to WS-Uncategorized-Cnt                               
005650     else                                                                 
005660              add 1 to WS-Categorized-Count                               
005670              evaluate true                                               
005680                  when WS-Fsc-Prefix = "Manual"                           
005690                       add 1 to WS-Manual-Src-Count                       
005700                  when WS-Fsc-Prefix = "Rule: "                           
005710                       add 1 to WS-Rule-Src-Count                         
005720                  when WS-Final-Source (1:7) = "Keyword"                  
005730                       add 1 to WS-Keyword-Src-Count                      
005740              end-evaluate                                                
005750     end-if.                                                              
005760     move     Ctx-Txn-Date (1:4) to WS-Field-Name.                        
005770     perform  zz040-Find-Or-Add-Year thru zz040-Exit.                     
005780     if       WS-Final-Category = spaces                                  
005790              add 1 to WS-Year-Uncat-Count (WS-Year-Ix)                   
005800     else                                                                 
005810              add 1 to WS-Year-Cat-Count (WS-Year-Ix)                     
005820     end-if.                                                              
005830 bb060-Exit.                                                              
005840     exit.                                                                
005850*                                                                         
005860 bb070-Write-Cattxn-Record.                                               
005870     move     Ctx-Transaction-Id    to Ctr-Transaction-Id.                
005880     move     Ctx-Txn-Date          to Ctr-Txn-Date.                      
005890     move     Ctx-Amount            to Ctr-Amount.                        
005900     move     Ctx-Description       to Ctr-Description.                   
005910     move     Ctx-Account-Number    to Ctr-Account-Number.                
005920     move     Ctx-Currency          to Ctr-Currency.                      
005930     move     Ctx-Sequence-Number   to Ctr-Sequence-Number.               
005940     move     Ctx-Balance-After     to Ctr-Balance-After.                 
005950     move     Ctx-Counterparty-Acct to Ctr-Counterparty-Acct.             
005960     move     Ctx-Counterparty-Name to Ctr-Counterparty-Name.             
005970     move     WS-Final-Category     to Ctr-Category.                      
005980     move     WS-Final-Subcategory  to Ctr-Subcategory.                   
005990     move     WS-Final-Source       to Ctr-Cat-Source.                    
006000     write    Ctr-Cat-Record.                                             
006010 bb070-Exit.                                                              
006020     exit.                                                                
006030*                                                                         
006040 bb090-Close-Files.                                                       
006050     close    Cantxn-File.                                                
006060     close    Cattxn-File.                                                
006070 bb090-Exit.                                                              
006080     exit.                                                                
006090*                                                                         
006100*----------------------------------------------------------------         
006110* Bb095 - rule performance report and categorization progress             
006120* report (both print-only, no output file per Files table).               
006130*----------------------------------------------------------------         
006140 bb095-Display-Reports.                                                   
006150     perform  bb096-Sort-Rules-By-Matches thru bb096-Exit.                
006160     display  "BT020 RULE PERFORMANCE REPORT".                            
006170     display  "RULE NAME                      MATCHES   PERCENT".         
006180     set      WS-Rule-Ix to 1.                                            
006190     perform  bb097-Print-One-Rule thru bb097-Exit                        
006200         varying WS-Rule-Ix from 1 by 1                                   
006210                 until WS-Rule-Ix > WS-Rule-Count.                        
006220     display  " ".                                                        
006230     perform  bb098-Print-Progress thru bb098-Exit.                       
006240 bb095-Exit.                                                              
006250     exit.                                                                
006260*                                                                         
006270 bb096-Sort-Rules-By-Matches.                                             
006280     if       WS-Rule-Count < 2                                           
006290              go to bb096-Exit                                            
006300     end-if.                                                              
006310     perform  bb096a-Compare-Swap-Matches thru bb096a-Exit                
006320         varying WS-Bub-Pass from 1 by 1                                  
006330                 until WS-Bub-Pass > WS-Rule-Count - 1                    
006340         after   WS-Rule-Ix from 1 by 1                                   
006350                 until WS-Rule-Ix > WS-Rule-Count - WS-Bub-Pass.          
006360 bb096-Exit.                                                              
006370     exit.                                                                
006380*                                                                         
006390 bb096a-Compare-Swap-Matches.                                             
006400     set      WS-Rule-Ix2 to WS-Rule-Ix.                                  
006410     set      WS-Rule-Ix2 up by 1.                                        
006420     if       WS-Rule-Match-Count (WS-Rule-Ix) <                          
006430              WS-Rule-Match-Count (WS-Rule-Ix2)                           
006440              move WS-Rule-Entry (WS-Rule-Ix)  to WS-Rule-Temp            
006450              move WS-Rule-Entry (WS-Rule-Ix2) to                         
006460                                       WS-Rule-Entry (WS-Rule-Ix)         
006470              move WS-Rule-Temp to WS-Rule-Entry (WS-Rule-Ix2)            
006480     end-if.                                                              
006490 bb096a-Exit.                                                             
006500     exit.                                                                
006510*                                                                         
006520 bb097-Print-One-Rule.                                                    
006530     move     WS-Rule-Match-Count (WS-Rule-Ix) to                         
006540                                                 WS-Display-Count.        
006550     if       WS-Total-Count > zero                                       
006560              compute WS-Pct-Display rounded =                            
006570                 (WS-Rule-Match-Count (WS-Rule-Ix) /                      
006580                  WS-Total-Count) * 100                                   
006590     else                                                                 
006600              move zero to WS-Pct-Display                                 
006610     end-if.                                                              
006620     display  WS-Rule-Name (WS-Rule-Ix) " " WS-Display-Count              
006630                                        " " WS-Pct-Display.               
006640 bb097-Exit.                                                              
006650     exit.                                                                
006660*                                                                         
006670 bb098-Print-Progress.                                                    
006680     display  "BT020 CATEGORIZATION PROGRESS REPORT".                     
006690     move     WS-Total-Count to WS-Display-Count.                         
006700     display  "  TOTAL TRANSACTIONS   - " WS-Display-Count.               
006710     move     WS-Categorized-Count to WS-Display-Count.                   
006720     display  "  CATEGORIZED         - " WS-Display-Count.                
006730     move     WS-Uncategorized-Cnt to WS-Display-Count.                   
006740     display  "  UNCATEGORIZED       - " WS-Display-Count.                
006750     if       WS-Total-Count > zero                                       
006760              compute WS-Pct-Display rounded =                            
006770                 (WS-Categorized-Count / WS-Total-Count) * 100            
006780     else                                                                 
006790              move zero to WS-Pct-Display                                 
006800     end-if.                                                              
006810     display  "  PROGRESS PERCENT    - " WS-Pct-Display.                  
006820     move     WS-Manual-Src-Count to WS-Display-Count.                    
006830     display  "  FROM MANUAL         - " WS-Display-Count.                
006840     move     WS-Rule-Src-Count to WS-Display-Count.                      
006850     display  "  FROM RULE           - " WS-Display-Count.                
006860     move     WS-Keyword-Src-Count to WS-Display-Count.                   
006870     display  "  FROM KEYWORD        - " WS-Display-Count.                
006880     display  " ".                                                        
006890     display  "  YEAR  CATEGORIZED UNCATEGORIZED  TOTAL PERCENT".         
006900     perform  bb099-Print-One-Year thru bb099-Exit                        
006910         varying WS-Year-Ix from 1 by 1                                   
006920                 until WS-Year-Ix > WS-Year-Count.                        
006930 bb098-Exit.                                                              
006940     exit.                                                                
006950*                                                                         
006960 bb099-Print-One-Year.                                                    
006970     compute  WS-Bub-Limit = WS-Year-Cat-Count (WS-Year-Ix) +             
006980                             WS-Year-Uncat-Count (WS-Year-Ix).            
006990     if       WS-Bub-Limit > zero                                         
007000              compute WS-Pct-Display rounded =                            
007010                 (WS-Year-Cat-Count (WS-Year-Ix) /                        
007020                  WS-Bub-Limit) * 100                                     
007030     else                                                                 
007040              move zero to WS-Pct-Display                                 
007050     end-if.                                                              
007060     move     WS-Year-Cat-Count (WS-Year-Ix) to WS-Display-Count.         
007070     display  WS-Year-Key (WS-Year-Ix) " " WS-Display-Count.              
007080     move     WS-Year-Uncat-Count (WS-Year-Ix) to                         
007090                                                 WS-Display-Count.        
007100     display  "        " WS-Display-Count.                                
007110     move     WS-Bub-Limit to WS-Display-Count.                           
007120     display  "        " WS-Display-Count " " WS-Pct-Display.             
007130 bb099-Exit.                                                              
007140     exit.                                                                
007150*                                                                         
007160*----------------------------------------------------------------         
007170* Zz040 - find (or add) the running total row for a booking               
007180* year; linear search is fine, a run rarely spans more than a             
007190* handful of years.                                                       
007200*----------------------------------------------------------------         
007210 zz040-Find-Or-Add-Year.                                                  
007220     if       WS-Year-Count = zero                                        
007230              go to zz040-Add                                             
007240     end-if.                                                              
007250     set      WS-Year-Ix to 1.                                            
007260     search   WS-Year-Entry                                               
007270         at end go to zz040-Add                                           
007280         when   WS-Year-Key (WS-Year-Ix) = WS-Field-Name (1:4)            
007290                go to zz040-Exit.                                         
007300 zz040-Add.                                                               
007310     add      1 to WS-Year-Count.                                         
007320     set      WS-Year-Ix to WS-Year-Count.                                
007330     move     WS-Field-Name (1:4) to WS-Year-Key (WS-Year-Ix).            
007340     move     zero to WS-Year-Cat-Count (WS-Year-Ix)                      
007350                       WS-Year-Uncat-Count (WS-Year-Ix).                  
007360 zz040-Exit.                                                              
007370     exit.                                                                
007380*                                                                         
007390*----------------------------------------------------------------         
007400* U2-B/C - evaluate one rule's conditions and combine per its             
007410* Logic-Op.  A rule with no conditions never matches (U2-B).              
007420*----------------------------------------------------------------         
007430 zz020-Eval-Rule.                                                         
007440     move     "N" to WS-Rule-Matched-Flag.                                
007450     if       WS-Rule-Cond-Count (WS-Rule-Ix) = zero                      
007460              go to zz020-Exit                                            
007470     end-if.                                                              
007480     if       WS-Rule-Logic-Op (WS-Rule-Ix) = "AND"                       
007490              move "Y" to WS-Logic-Acc                                    
007500     else                                                                 
007510              move "N" to WS-Logic-Acc                                    
007520     end-if.                                                              
007530     set      WS-Rule-Cix to 1.                                           
007540 zz020-Loop.                                                              
007550     perform  zz010-Eval-Condition thru zz010-Exit.                       
007560     if       WS-Rule-Logic-Op (WS-Rule-Ix) = "AND"                       
007570       if     WS-Cond-Result = "N"                                        
007580              move "N" to WS-Logic-Acc                                    
007590       end-if                                                             
007600     else                                                                 
007610       if     WS-Cond-Result = "Y"                                        
007620              move "Y" to WS-Logic-Acc                                    
007630       end-if                                                             
007640     end-if.                                                              
007650     set      WS-Rule-Cix up by 1.                                        
007660     if       WS-Rule-Cix <= WS-Rule-Cond-Count (WS-Rule-Ix)              
007670              go to zz020-Loop                                            
007680     end-if.                                                              
007690     move     WS-Logic-Acc to WS-Rule-Matched-Flag.                       
007700 zz020-Exit.                                                              
007710     exit.                                                                
007720*                                                                         
007730*----------------------------------------------------------------         
007740* U2-A - evaluate a single condition against the transaction.             
007750*----------------------------------------------------------------         
007760 zz010-Eval-Condition.                                                    
007770     move     WS-Rule-Cond-Field (WS-Rule-Ix, WS-Rule-Cix) to             
007780                                                   WS-Field-Name.         
007790     perform  zz011-Fetch-Field-Value thru zz011-Exit.                    
007800     if       WS-Field-Found = "N"                                        
007810              move "N" to WS-Cond-Result                                  
007820              go to zz010-Exit                                            
007830     end-if.                                                              
007840     move     WS-Rule-Cond-Operator (WS-Rule-Ix, WS-Rule-Cix) to          
007850                                                      WS-Cond-Op.         
007860     evaluate true                                                        
007870         when  WS-Cond-Op = "contains"                                    
007880           or  WS-Cond-Op = "equals"                                      
007890           or  WS-Cond-Op = "starts_with"                                 
007900           or  WS-Cond-Op = "ends_with"                                   
007910           or  WS-Cond-Op = "in"                                          
007920               perform zz012-Eval-Text-Op thru zz012-Exit                 
007930         when  WS-Cond-Op = "greater_than"                                
007940           or  WS-Cond-Op = "less_than"                                   
007950           or  WS-Cond-Op = "between"                                     
007960               perform zz013-Eval-Numeric-Op thru zz013-Exit              
007970         when  other                                                      
007980               move "N" to WS-Cond-Result                                 
007990     end-evaluate.                                                        
008000 zz010-Exit.                                                              
008010     exit.                                                                
008020*                                                                         
008030 zz011-Fetch-Field-Value.                                                 
008040     move     "Y" to WS-Field-Found.                                      
008050     move     spaces to WS-Field-Text.                                    
008060     move     zero to WS-Field-Amount.                                    
008070     evaluate WS-Field-Name                                               
008080         when  "Amount"                                                   
008090               move Ctx-Amount to WS-Field-Amount                         
008100         when  "Description"                                              
008110               move Ctx-Description to WS-Field-Text                      
008120         when  "Counterparty_Name"                                        
008130               move Ctx-Counterparty-Name to WS-Field-Text                
008140         when  "Counterparty_Acct"                                        
008150               move Ctx-Counterparty-Acct to WS-Field-Text                
008160         when  "Account_Number"                                           
008170               move Ctx-Account-Number to WS-Field-Text                   
008180         when  "Currency"                                                 
008190               move Ctx-Currency to WS-Field-Text                         
008200         when  "Txn_Date"                                                 
008210               move Ctx-Txn-Date to WS-Field-Text                         
008220         when  "Date"                                                     
008230               move Ctx-Txn-Date to WS-Field-Text                         
008240         when  other                                                      
008250               move "N" to WS-Field-Found                                 
008260     end-evaluate.                                                        
008270 zz011-Exit.                                                              
008280     exit.                                                                
008290*                                                                         
008300 zz012-Eval-Text-Op.                                                      
008310     move     WS-Field-Text to WS-Cmp-Field.                              
008320     move     spaces to WS-Cmp-Value.                                     
008330     move     WS-Rule-Cond-Value (WS-Rule-Ix, WS-Rule-Cix) to             
008340                                                    WS-Cmp-Value.         
008350     if       WS-Rule-Cond-Case (WS-Rule-Ix, WS-Rule-Cix) not =           
008360                                                             "Y"          
008370              inspect WS-Cmp-Field converting                             
008380                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
008390                  "abcdefghijklmnopqrstuvwxyz"                            
008400              inspect WS-Cmp-Value converting                             
008410                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                         
008420                  "abcdefghijklmnopqrstuvwxyz"                            
008430     end-if.                                                              
008440     move     WS-Cmp-Field to WS-Trim-Src.                                
008450     perform  zz015-Compute-Trim-Len thru zz015-Exit.                     
008460     move     WS-Trim-Len to WS-Field-Trim-Len.                           
008470     move     spaces to WS-Trim-Src.                                      
008480     move     WS-Cmp-Value to WS-Trim-Src.                                
008490     perform  zz015-Compute-Trim-Len thru zz015-Exit.                     
008500     move     WS-Trim-Len to WS-Value-Trim-Len.                           
008510     move     "N" to WS-Cond-Result.                                      
008520     evaluate WS-Cond-Op                                                  
008530         when  "contains"                                                 
008540               perform zz016-Text-Contains thru zz016-Exit                
008550         when  "equals"                                                   
008560               if WS-Field-Trim-Len = WS-Value-Trim-Len                   
008570                 and WS-Cmp-Field (1:WS-Field-Trim-Len) =                 
008580                     WS-Cmp-Value (1:WS-Value-Trim-Len)                   
008590                      move "Y" to WS-Cond-Result                          
008600               end-if                                                     
008610         when  "starts_with"                                              
008620               if WS-Value-Trim-Len > zero                                
008630                 and WS-Value-Trim-Len <= WS-Field-Trim-Len               
008640                 and WS-Cmp-Field (1:WS-Value-Trim-Len) =                 
008650                     WS-Cmp-Value (1:WS-Value-Trim-Len)                   
008660                      move "Y" to WS-Cond-Result                          
008670               end-if                                                     
008680         when  "ends_with"                                                
008690               perform zz017-Text-Ends-With thru zz017-Exit               
008700         when  "in"                                                       
008710               perform zz018-Text-In-List thru zz018-Exit                 
008720         when  other                                                      
008730               continue                                                   
008740     end-evaluate.                                                        
008750 zz012-Exit.                                                              
008760     exit.                                                                
008770*                                                                         
008780 zz015-Compute-Trim-Len.                                                  
008790     move     120 to WS-Trim-Len.                                         
008800 zz015-Loop.                                                              
008810     if       WS-Trim-Len = zero                                          
008820              go to zz015-Exit                                            
008830     end-if.                                                              
008840     if       WS-Trim-Src (WS-Trim-Len:1) not = space                     
008850              go to zz015-Exit                                            
008860     end-if.                                                              
008870     subtract 1 from WS-Trim-Len.                                         
008880     go       to zz015-Loop.                                              
008890 zz015-Exit.                                                              
008900     exit.                                                                
008910*                                                                         
008920 zz016-Text-Contains.                                                     
008930     move     "N" to WS-Cond-Result.                                      
008940     if       WS-Value-Trim-Len = zero                                    
008950       or     WS-Value-Trim-Len > WS-Field-Trim-Len                       
008960              go to zz016-Exit                                            
008970     end-if.                                                              
008980     compute  WS-Scan-Last =                                              
008990              WS-Field-Trim-Len - WS-Value-Trim-Len + 1.                  
009000     perform  zz016a-Try-One-Pos thru zz016a-Exit                         
009010         varying WS-Scan-Pos from 1 by 1                                  
009020                 until WS-Scan-Pos > WS-Scan-Last                         
009030                    or WS-Cond-Result = "Y".                              
009040 zz016-Exit.                                                              
009050     exit.                                                                
009060*                                                                         
009070 zz016a-Try-One-Pos.                                                      
009080     if       WS-Cmp-Field (WS-Scan-Pos:WS-Value-Trim-Len) =              
009090              WS-Cmp-Value (1:WS-Value-Trim-Len)                          
009100              move "Y" to WS-Cond-Result                                  
009110     end-if.                                                              
009120 zz016a-Exit.                                                             
009130     exit.                                                                
009140*                                                                         
009150 zz017-Text-Ends-With.                                                    
009160     move     "N" to WS-Cond-Result.                                      
009170     if       WS-Value-Trim-Len = zero                                    
009180       or     WS-Value-Trim-Len > WS-Field-Trim-Len                       
009190              go to zz017-Exit                                            
009200     end-if.                                                              
009210     compute  WS-Scan-Pos =                                               
009220              WS-Field-Trim-Len - WS-Value-Trim-Len + 1.                  
009230     if       WS-Cmp-Field (WS-Scan-Pos:WS-Value-Trim-Len) =              
009240              WS-Cmp-Value (1:WS-Value-Trim-Len)                          
009250              move "Y" to WS-Cond-Result                                  
009260     end-if.                                                              
009270 zz017-Exit.                                                              
009280     exit.                                                                
009290*                                                                         
009300* "In" list - Cond-Value holds semicolon-separated members;               
009310* the field matches if it equals any one of them (U2-A).                  
009320*                                                                         
009330 zz018-Text-In-List.                                                      
009340     move     "N" to WS-Cond-Result.                                      
009350     move     1 to WS-List-Tok-Start.                                     
009360     perform  zz019-Scan-List-Char thru zz019-Exit                        
009370         varying WS-List-Ix from 1 by 1                                   
009380                 until WS-List-Ix > WS-Value-Trim-Len + 1                 
009390                    or WS-Cond-Result = "Y".                              
009400 zz018-Exit.                                                              
009410     exit.                                                                
009420*                                                                         
009430 zz019-Scan-List-Char.                                                    
009440     if       WS-List-Ix > WS-Value-Trim-Len                              
009450              move WS-List-Ix to WS-List-Tok-End                          
009460              perform zz019a-Compare-Token thru zz019a-Exit               
009470              go to zz019-Exit                                            
009480     end-if.                                                              
009490     move     WS-Cmp-Value-Char (WS-List-Ix) to WS-List-Char.             
009500     if       WS-List-Char = ";"                                          
009510              compute WS-List-Tok-End = WS-List-Ix - 1                    
009520              perform zz019a-Compare-Token thru zz019a-Exit               
009530              compute WS-List-Tok-Start = WS-List-Ix + 1                  
009540     end-if.                                                              
009550 zz019-Exit.                                                              
009560     exit.                                                                
009570*                                                                         
009580 zz019a-Compare-Token.                                                    
009590     if       WS-List-Tok-End >= WS-List-Tok-Start                        
009600              compute WS-List-Tok-Len =                                   
009610                      WS-List-Tok-End - WS-List-Tok-Start + 1             
009620              if      WS-List-Tok-Len = WS-Field-Trim-Len                 
009630                and   WS-Cmp-Value (WS-List-Tok-Start:                    
009640                                     WS-List-Tok-Len) =                   
009650                      WS-Cmp-Field (1:WS-Field-Trim-Len)                  
009660                       move "Y" to WS-Cond-Result                         
009670              end-if                                                      
009680     end-if.                                                              
009690 zz019a-Exit.                                                             
009700     exit.                                                                
009710*                                                                         
009720*----------------------------------------------------------------         
009730* U2-A numeric operators - greater_than/less_than/between.                
009740*----------------------------------------------------------------         
009750 zz013-Eval-Numeric-Op.                                                   
009760     move     "N" to WS-Cond-Result.                                      
009770     move     spaces to WS-Cond-Text.                                     
009780     move     WS-Rule-Cond-Value (WS-Rule-Ix, WS-Rule-Cix) to             
009790                                                    WS-Cond-Text.         
009800     perform  zz014-Parse-Cond-Number thru zz014-Exit.                    
009810     if       WS-Cond-Num-Valid = "N"                                     
009820              go to zz013-Exit                                            
009830     end-if.                                                              
009840     evaluate WS-Cond-Op                                                  
009850         when  "greater_than"                                             
009860               if WS-Field-Amount > WS-Cond-Num                           
009870                    move "Y" to WS-Cond-Result                            
009880               end-if                                                     
009890         when  "less_than"                                                
009900               if WS-Field-Amount < WS-Cond-Num                           
009910                    move "Y" to WS-Cond-Result                            
009920               end-if                                                     
009930         when  "between"                                                  
009940               if WS-Field-Amount >= WS-Cond-Num                          
009950                 and WS-Field-Amount <=                                   
009960                     WS-Rule-Cond-Value-2 (WS-Rule-Ix,                    
009970                                            WS-Rule-Cix)                  
009980                      move "Y" to WS-Cond-Result                          
009990               end-if                                                     
010000         when  other                                                      
010010               continue                                                   
010020     end-evaluate.                                                        
010030 zz013-Exit.                                                              
010040     exit.                                                                
010050*                                                                         
010060 zz014-Parse-Cond-Number.                                                 
010070     move     "Y" to WS-Cond-Num-Valid.                                   
010080     move     "+" to WS-Cond-Sign.                                        
010090     move     "N" to WS-Cond-Seen-Dot.                                    
010100     move     "N" to WS-Cond-Any-Digit.                                   
010110     move     zero to WS-Cond-Int WS-Cond-Dec WS-Cond-Dec-Cnt.            
010120     perform  zz014a-Parse-One-Char thru zz014a-Exit                      
010130         varying WS-Cond-Ix from 1 by 1 until WS-Cond-Ix > 40.            
010140     if       WS-Cond-Any-Digit = "N"                                     
010150              move "N" to WS-Cond-Num-Valid                               
010160              go to zz014-Exit                                            
010170     end-if.                                                              
010180     compute  WS-Cond-Num = WS-Cond-Int + (WS-Cond-Dec / 100).            
010190     if       WS-Cond-Sign = "-"                                          
010200              compute WS-Cond-Num = zero - WS-Cond-Num                    
010210     end-if.                                                              
010220 zz014-Exit.                                                              
010230     exit.                                                                
010240*                                                                         
010250 zz014a-Parse-One-Char.                                                   
010260     move     WS-Cond-Text-Char (WS-Cond-Ix) to WS-Cond-Char.             
010270     if       WS-Cond-Char = space                                        
010280              go to zz014a-Exit                                           
010290     end-if.                                                              
010300     if       WS-Cond-Char = "-" and WS-Cond-Any-Digit = "N"              
010310              move "-" to WS-Cond-Sign                                    
010320              go to zz014a-Exit                                           
010330     end-if.                                                              
010340     if       WS-Cond-Char = "+"                                          
010350              go to zz014a-Exit                                           
010360     end-if.                                                              
010370     if       WS-Cond-Char = "."                                          
010380              move "Y" to WS-Cond-Seen-Dot                                
010390              go to zz014a-Exit                                           
010400     end-if.                                                              
010410     if       WS-Cond-Char is not numeric                                 
010420              move "N" to WS-Cond-Num-Valid                               
010430              go to zz014a-Exit                                           
010440     end-if.                                                              
010450     move     "Y" to WS-Cond-Any-Digit.                                   
010460     move     WS-Cond-Char to WS-Cond-Digit.                              
010470     if       WS-Cond-Seen-Dot = "N"                                      
010480              compute WS-Cond-Int =                                       
010490                      (WS-Cond-Int * 10) + WS-Cond-Digit                  
010500     else                                                                 
010510       if     WS-Cond-Dec-Cnt < 2                                         
010520              compute WS-Cond-Dec =                                       
010530                      (WS-Cond-Dec * 10) + WS-Cond-Digit                  
010540              add 1 to WS-Cond-Dec-Cnt                                    
010550       end-if                                                             
010560     end-if.                                                              
010570 zz014a-Exit.                                                             
010580     exit.                                                                
