000100* Record Definition For Manual Categorisation File                        
000110* Uses Man-Transaction-Id As Key (Loaded Into A Table By                  
000120* Bt020 At Bb050 - Small Enough To Hold In Memory)                        
000130*                                                                         
000140* File size 130 bytes (121 of data, 9 filler for growth).                 
000150*                                                                         
000160* 22/11/25 vbc - Created.                                                 
000170* 22/11/25 vbc - Widened by 9 bytes filler, was cut flush to              
000180*                the data - THESE FIELD DEFINITIONS MAY NEED              
000190*                CHANGING if Man-Source ever grows past x(30).            
000200*                                                                         
000210 FD  Manual-File                                                          
000220     record contains 130 characters.                                      
000230*                                                                         
000240 01  Man-Manual-Record.                                                   
000250     03  Man-Transaction-Id       pic x(12).                              
000260     03  Man-Category             pic x(30).                              
000270     03  Man-Subcategory          pic x(30).                              
000280     03  Man-Date-Categorized     pic x(19).                              
000290     03  Man-Source               pic x(30).                              
000300     03  filler                   pic x(9).                               
000310*                                                                         
