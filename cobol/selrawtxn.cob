000100* Select Clause For Raw Bank Transaction Export File                      
000110* Uses sequential organisation - fixed length, as supplied                
000120* by the various Dutch bank export jobs upstream of this run.             
000130*                                                                         
000140* 21/11/25 vbc - Created.                                                 
000150*                                                                         
000160     select   Rawtxn-File assign to      "RAWTXN"                         
000170                          organization is sequential                      
000180                          file status  is Rawtxn-Status.                  
