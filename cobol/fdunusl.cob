000100* Record Definition For Unusual Transaction Exception Report              
000110* One Print Line Per Record - 132 Cols, Landscape, As Per                 
000120* ACAS Print Convention.                                                  
000130*                                                                         
000140* 23/11/25 vbc - Created.                                                 
000150*                                                                         
000160 FD  Unusual-File.                                                        
000170 01  Unusual-Line             pic x(132).                                 
000180*                                                                         
