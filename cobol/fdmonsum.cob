000100* Record Definition For Monthly Summary Report                            
000110* One Print Line Per Record - 132 Cols, Landscape, As Per                 
000120* ACAS Print Convention.                                                  
000130*                                                                         
000140* 23/11/25 vbc - Created.                                                 
000150*                                                                         
000160 FD  Monsum-File.                                                         
000170 01  Monsum-Line             pic x(132).                                  
000180*                                                                         
