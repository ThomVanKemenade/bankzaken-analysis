000100* Select Clause For Weekly Spending Trend Report                          
000110* Line Sequential Print Output - See Bt030.                               
000120*                                                                         
000130* 23/11/25 vbc - Created.                                                 
000140*                                                                         
000150     select   Trends-File  assign to      "TRENDS"                        
000160                        organization is line sequential                   
000170                        file status  is Trends-Status.                    
