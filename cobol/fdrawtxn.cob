000100* Record Definition For Raw Bank Transaction Export File                  
000110* One Record Per Transaction Line As Exported By The Bank                 
000120*                                                                         
000130* File size 250 bytes (245 of data, 5 filler for growth).                 
000140*                                                                         
000150* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000160*                                                                         
000170* Amount and Balance-After arrive as TEXT, not numeric - see              
000180* Zz020-Parse-Amount in Bt010 for the comma/dot/thousands                 
000190* separator rules (U1-B) - they cannot be PIC S9 here as the              
000200* export may use either a comma or a dot for the decimal point.           
000210*                                                                         
000220* 21/11/25 vbc - Created.                                                 
000230* 24/11/25 vbc - Widened Amount/Balance text fields, resized              
000240*                record from originally quoted 240 to 250 -               
000250*                fields alone total 245, five spare added.                
000260*                                                                         
000270 FD  Rawtxn-File                                                          
000280     record contains 250 characters.                                      
000290*                                                                         
000300 01  In-Transaction-Record.                                               
000310     03  In-Account-Number       pic x(18).                               
000320     03  In-Currency              pic x(3).                               
000330     03  In-Sequence-Number       pic 9(6).                               
000340     03  In-Txn-Date              pic x(10).                              
000350     03  In-Amount-Text           pic x(15).                              
000360     03  In-Balance-Text          pic x(15).                              
000370     03  In-Counterparty-Acct     pic x(18).                              
000380     03  In-Counterparty-Name     pic x(40).                              
000390     03  In-Description-1         pic x(40).                              
000400     03  In-Description-2         pic x(40).                              
000410     03  In-Description-3         pic x(40).                              
000420     03  filler                   pic x(5).                               
000430*                                                                         
