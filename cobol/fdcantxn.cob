000100* Record Definition For Canonical Transaction File                        
000110* Written By Bt010 (Sort Output Procedure Aa040), Sorted By               
000120* Ctx-Txn-Date Ascending, De-Duplicated On Date/Amount/                   
000130* Description.  Read By Bt020.                                            
000140*                                                                         
000150* File size 300 bytes (239 of data, 61 filler for growth).                
000160*                                                                         
000170* 21/11/25 vbc - Created.                                                 
000180*                                                                         
000190 FD  Cantxn-File                                                          
000200     record contains 300 characters.                                      
000210*                                                                         
000220 01  Ctx-Canon-Record.                                                    
000230     03  Ctx-Transaction-Id       pic x(12).                              
000240     03  Ctx-Txn-Date             pic x(10).                              
000250     03  Ctx-Amount               pic S9(9)v99 comp-3.                    
000260     03  Ctx-Description          pic x(120).                             
000270     03  Ctx-Account-Number       pic x(18).                              
000280     03  Ctx-Currency             pic x(3).                               
000290     03  Ctx-Sequence-Number      pic 9(6).                               
000300     03  Ctx-Balance-After        pic S9(9)v99 comp-3.                    
000310     03  Ctx-Counterparty-Acct    pic x(18).                              
000320     03  Ctx-Counterparty-Name    pic x(40).                              
000330     03  filler                   pic x(61).                              
000340*                                                                         
