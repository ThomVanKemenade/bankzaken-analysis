000100* Select Clause For Monthly Summary Report                                
000110* Line Sequential Print Output - See Bt030.                               
000120*                                                                         
000130* 23/11/25 vbc - Created.                                                 
000140*                                                                         
000150     select   Monsum-File  assign to      "MONSUM"                        
000160                        organization is line sequential                   
000170                        file status  is Monsum-Status.                    
