000100* Record Definition For Categorisation Rules File                         
000110* One Record Per Rule - Up To Five Conditions Each                        
000120*                                                                         
000130* File size 520 bytes (514 of data, 6 filler for growth).                 
000140*                                                                         
000150* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000160*                                                                         
000170* 22/11/25 vbc - Created.                                                 
000180* 27/11/25 vbc - Fields total 514 against the 512 quoted at               
000190*                design time - left as is, six filler added.              
000200*                                                                         
000210 FD  Rules-File                                                           
000220     record contains 520 characters.                                      
000230*                                                                         
000240 01  Rul-Rule-Record.                                                     
000250     03  Rul-Rule-Id              pic x(20).                              
000260     03  Rul-Rule-Name            pic x(30).                              
000270     03  Rul-Category             pic x(30).                              
000280     03  Rul-Subcategory          pic x(30).                              
000290     03  Rul-Priority             pic 9(3).                               
000300     03  Rul-Active-Flag          pic x.                                  
000310     03  Rul-Logic-Op             pic x(3).                               
000320     03  Rul-Cond-Count           pic 9(2).                               
000330     03  Rul-Cond-Group           occurs 5 times                          
000340                                   indexed by Rul-Cond-Ix.                
000350         05  Rul-Cond-Field       pic x(20).                              
000360         05  Rul-Cond-Operator    pic x(12).                              
000370         05  Rul-Cond-Value       pic x(40).                              
000380         05  Rul-Cond-Value-2     pic S9(9)v99 comp-3.                    
000390         05  Rul-Cond-Case-Flag   pic x.                                  
000400     03  filler                   pic x(6).                               
000410*                                                                         
