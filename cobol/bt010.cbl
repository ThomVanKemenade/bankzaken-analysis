000100* Bank Transaction Loader / Standardizer                                  
000110*                                                                         
000120*                    Reads the raw bank export, validates and             
000130*                    normalises each record and writes the                
000140*                    canonical, de-duplicated, date-sorted                
000150*                    transaction file used by Bt020 and Bt030.            
000160*                                                                         
000170 identification          division.                                        
000180*=======================================                                  
000190*                                                                         
000200      program-id.         bt010.                                          
000210      author.             V B Coen FBCS, FIDM, FIDPM.                     
000220                          For Applewood Computers.                        
000230      installation.       Applewood Computers - Batch Suite.              
000240      date-written.       12/03/87.                                       
000250      date-compiled.                                                      
000260      security.           Copyright (C) 1987-2026 & later,                
000270                          Vincent Bryan Coen.                             
000280                          Distributed under the GNU General               
000290                          Public License. See file COPYING.               
000300                          See the file COPYING for details.               
000310*                                                                         
000320*    Remarks.            Transaction Loader / Standardizer                
000330*                        (Unit 1).                                        
000340*                        Reads Rawtxn, validates date & amount,           
000350*                        merges description, generates the                
000360*                        transaction-id, de-dupes and sorts by            
000370*                        date, writes Cantxn.                             
000380*                                                                         
000390*    Version.            See Prog-Name in Ws.                             
000400*                                                                         
000410*    Called modules.     None.                                            
000420*                                                                         
000430*    Files used:                                                          
000440*                        Rawtxn.   Raw bank export (in).                  
000450*                        Cantxn.   Canonical transactions (out).          
000460*                                                                         
000470* Changes:                                                                
000480* 12/03/87 vbc -   1.00  Created for the Dutch retail-bank feed.          
000490* 04/09/87 vbc -   1.01  Euro-format (dd-mm-yyyy) dates accepted          
000500*                        as well as iso, per branch request.              
000510* 19/02/89 vbc -   1.02  Comma decimal separator support added            
000520*                        for the Rabo export (U1-B).                      
000530* 07/07/91 vbc -   1.03  Transaction-id table widened, was                
000540*                        overflowing on the year-end run.                 
000550* 23/11/93 vbc -   1.04  De-dupe now keeps first occurrence, was          
000560*                        keeping last in error - PR 1993-114.             
000570* 30/10/95 vbc -   1.05  Leap-century rule (divisible 400) added          
000580*                        to date validation, y2k readiness.               
000590* 14/06/98 vbc - Y2K.05  Year 2000 review - all dates already             
000600*                        held as 4-digit century, no change made.         
000610* 22/01/99 vbc -   1.06  Confirmed compliant after Y2K test cycle         
000620*                        run against dummy 2000/2001 data.                
000630* 08/05/03 vbc -   1.07  Migration to Open Cobol.                         
000640* 16/04/24 vbc          Copyright notice update superseding all           
000650*                        previous notices.                                
000660* 20/09/25 vbc - 3.3.00 Version update and builds reset.                  
000670* 21/11/25 vbc -   1.08  Rewritten onto the current copybook set          
000680*                        (Selrawtxn/Fdrawtxn, Selcantxn/Fdcantxn).        
000690*                                                                         
000700*                                                                         
000710****************************************************************          
000720* Copyright Notice.                                                       
000730* ****************                                                        
000740*                                                                         
000750* This notice supersedes all prior copyright notices and was              
000760* updated 2024-04-16.                                                     
000770*                                                                         
000780* This program is part of the Applewood Computers Batch Suite             
000790* and is Copyright (c) Vincent B Coen, 1987-2026 and later.               
000800*                                                                         
000810* This program is free software; you can redistribute it and/or           
000820* modify it under the terms of the GNU General Public License as          
000830* published by the Free Software Foundation; version 3 and later.         
000840*                                                                         
000850* This program is distributed in the hope that it will be                 
000860* useful, but WITHOUT ANY WARRANTY; without even the implied              
000870* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
000880* PURPOSE.  See the GNU General Public License for details.               
000890*                                                                         
000900****************************************************************          
000910*                                                                         
000920 environment             division.                                        
000930*=======================================                                  
000940*                                                                         
000950 configuration           section.                                         
000960 source-computer.        IBM-370.                                         
000970 object-computer.        IBM-370.                                         
000980 special-names.                                                           
000990     C01 is TOP-OF-FORM                                                   
001000     class BT-Numeric-Class is "0" thru "9"                               
001010     class BT-Alpha-Class   is "A" thru "Z" "a" thru "z"                  
001020     upsi-0 on status is BT-Debug-Switch-On.                              
001030*                                                                         
001040 input-output            section.                                         
001050 file-control.                                                            
001060     copy "selrawtxn.cob".                                                
001070     copy "selcantxn.cob".                                                
001080     select   Sort-Work-File assign to "SRTWK10".                         
001090*                                                                         
001100 data                    division.                                        
001110*=======================================                                  
001120*                                                                         
001130 file section.                                                            
001140*                                                                         
001150     copy "fdrawtxn.cob".                                                 
001160     copy "fdcantxn.cob".                                                 
001170*                                                                         
001180 sd  Sort-Work-File.                                                      
001190 01  Sort-Work-Record.                                                    
001200     03  Swk-Txn-Date             pic x(10).                              
001210     03  Swk-Amount               pic s9(9)v99 comp-3.                    
001220     03  Swk-Description          pic x(120).                             
001230     03  Swk-Orig-Seq             pic 9(8) comp.                          
001240     03  Swk-Transaction-Id       pic x(12).                              
001250     03  Swk-Account-Number       pic x(18).                              
001260     03  Swk-Currency             pic x(3).                               
001270     03  Swk-Sequence-Number      pic 9(6).                               
001280     03  Swk-Balance-After        pic s9(9)v99 comp-3.                    
001290     03  Swk-Counterparty-Acct    pic x(18).                              
001300     03  Swk-Counterparty-Name    pic x(40).                              
001310     03  filler                   pic x(20).                              
001320*                                                                         
001330 working-storage         section.                                         
001340*----------------------------------------                                 
001350 77  Prog-Name               pic x(15) value "BT010 (1.08)".              
001360*                                                                         
001370 01  WS-Data.                                                             
001380     03  WS-Reply             pic x.                                      
001390     03  Rawtxn-Eof-Sw        pic x     value "N".                        
001400         88  Rawtxn-Eof                 value "Y".                        
001410     03  Sort-Eof-Sw          pic x     value "N".                        
001420         88  Sort-Eof                   value "Y".                        
001430     03  WS-Valid-Flag        pic x.                                      
001440         88  WS-Is-Valid                value "Y".                        
001450         88  WS-Is-Invalid              value "N".                        
001460     03  WS-Read-Count        pic 9(8)  comp value zero.                  
001470     03  WS-Dropped-Count     pic 9(8)  comp value zero.                  
001480     03  WS-Dup-Count         pic 9(8)  comp value zero.                  
001490     03  WS-Written-Count     pic 9(8)  comp value zero.                  
001500     03  WS-Orig-Seq          pic 9(8)  comp value zero.                  
001510     03  WS-Display-Count     pic zzzzzzz9.                               
001520*                                                                         
001530* Date-format work area - accepts iso (yyyy-mm-dd) or the euro            
001540* form (dd-mm-yyyy) used on some of the older branch exports.             
001550* THIS FIELD LAYOUT MAY NEED CHANGING if a third source format            
001560* turns up (vbc 04/09/87).                                                
001570*                                                                         
001580 01  WS-Date-Formats.                                                     
001590     03  WS-Raw-Date          pic x(10).                                  
001600     03  WS-Iso-Date  redefines WS-Raw-Date.                              
001610         05  WS-Iso-Year      pic 9(4).                                   
001620         05  filler           pic x.                                      
001630         05  WS-Iso-Month     pic 99.                                     
001640         05  filler           pic x.                                      
001650         05  WS-Iso-Day       pic 99.                                     
001660     03  WS-Euro-Date redefines WS-Raw-Date.                              
001670         05  WS-Euro-Day      pic 99.                                     
001680         05  filler           pic x.                                      
001690         05  WS-Euro-Month    pic 99.                                     
001700         05  filler           pic x.                                      
001710         05  WS-Euro-Year     pic 9(4).                                   
001720     03  WS-Canon-Date.                                                   
001730         05  WS-Canon-Year    pic 9(4).                                   
001740         05  filler           pic x     value "-".                        
001750         05  WS-Canon-Month   pic 99.                                     
001760         05  filler           pic x     value "-".                        
001770         05  WS-Canon-Day     pic 99.                                     
001780*                                                                         
001790* Days-in-month table, Feb entry patched each record by                   
001800* Zz070-Check-Leap-Year - table built as a filler block                   
001810* redefined as an occurs, house style (see old Wsnames.cob).              
001820*                                                                         
001830 01  WS-Days-In-Month-Block.                                              
001840     03  filler               pic 99    value 31.                         
001850     03  filler               pic 99    value 28.                         
001860     03  filler               pic 99    value 31.                         
001870     03  filler               pic 99    value 30.                         
001880     03  filler               pic 99    value 31.                         
001890     03  filler               pic 99    value 30.                         
001900     03  filler               pic 99    value 31.                         
001910     03  filler               pic 99    value 31.                         
001920     03  filler               pic 99    value 30.                         
001930     03  filler               pic 99    value 31.                         
001940     03  filler               pic 99    value 30.                         
001950     03  filler               pic 99    value 31.                         
001960 01  WS-Days-In-Month redefines WS-Days-In-Month-Block.                   
001970     03  WS-Dim-Tab           pic 99    occurs 12 times                   
001980                                         indexed by WS-Dim-Ix.            
001990 01  WS-Leap-Work.                                                        
002000     03  WS-Leap-Quot         pic 9(6)  comp.                             
002010     03  WS-Leap-Rem          pic 9(4)  comp.                             
002020*                                                                         
002030* Amount / balance text parser work area (U1-B).                          
002040*                                                                         
002050 01  WS-Amount-Work.                                                      
002060     03  WS-Amt-Text          pic x(15).                                  
002070     03  WS-Orig-Amt-Text     pic x(15).                                  
002080     03  WS-Amt-Ix            pic 99    comp.                             
002090     03  WS-Amt-Char          pic x.                                      
002100     03  WS-Amt-Digit         pic 9.                                      
002110     03  WS-Amt-Sign          pic x.                                      
002120     03  WS-Amt-Comma-Pos     pic 99    comp.                             
002130     03  WS-Amt-Dot-Pos       pic 99    comp.                             
002140     03  WS-Amt-Clean         pic x(15).                                  
002150     03  WS-Amt-Clean-Len     pic 99    comp.                             
002160     03  WS-Amt-Dec-Sep-Pos   pic 99    comp.                             
002170     03  WS-Amt-Dec-Digit-Cnt pic 9     comp.                             
002180     03  WS-Amt-Value-Int     pic 9(9)  comp.                             
002190     03  WS-Amt-Value-Dec     pic 99    comp.                             
002200     03  WS-Amt-Error-Flag    pic x.                                      
002210     03  WS-Amt-Numeric       pic s9(9)v99 comp-3.                        
002220     03  WS-Save-Amount       pic s9(9)v99 comp-3.                        
002230     03  WS-Save-Balance      pic s9(9)v99 comp-3.                        
002240*                                                                         
002250* Description merge/clean work area (U1-D).                               
002260*                                                                         
002270 01  WS-Description-Work.                                                 
002280     03  WS-Desc-Merge        pic x(122).                                 
002290     03  WS-Desc-Clean        pic x(120).                                 
002300     03  WS-Desc-Ix           pic 999   comp.                             
002310     03  WS-Desc-Out-Ix       pic 999   comp.                             
002320     03  WS-Desc-Char         pic x.                                      
002330     03  WS-Desc-Pending-Sp   pic x.                                      
002340*                                                                         
002350* Transaction-id digest work area (U1-C) - the fold/hex                   
002360* technique below is the same shape as the old Mod-11 check               
002370* digit routine in common-maps09, restated as a hash rather               
002380* than a check digit.                                                     
002390*                                                                         
002400 01  WS-Digest-Work.                                                      
002410     03  WS-Digest-Key        pic x(250).                                 
002420     03  WS-Digest-Ptr        pic 9(4)  comp.                             
002430     03  WS-Digest-Len        pic 9(4)  comp.                             
002440     03  WS-Digest-Ix         pic 9(4)  comp.                             
002450     03  WS-Digest-Char       pic x.                                      
002460     03  WS-Digest-Char-Value pic 9(4)  comp.                             
002470     03  WS-Digest-Acc        pic 9(10) comp.                             
002480     03  WS-Digest-Big        pic 9(18) comp.                             
002490     03  WS-Digest-Quot       pic 9(18) comp.                             
002500     03  WS-Digest-Hex-Val    pic 9(10) comp.                             
002510     03  WS-Hex-Rem           pic 99    comp.                             
002520     03  WS-Digest-Hex        pic x(8).                                   
002530     03  WS-Digest-Hex-Tab redefines WS-Digest-Hex.                       
002540         05  WS-Digest-Hex-Char pic x  occurs 8 times                     
002550                                        indexed by WS-Hex-Ix.             
002560     03  WS-Digest-Full-Id    pic x(12).                                  
002570     03  WS-Suffix-Num        pic 99    value zero.                       
002580     03  WS-Suffix-Text       pic x(3).                                   
002590*                                                                         
002600 01  WS-Hex-Alphabet-Block.                                               
002610     03  filler pic x(16) value "0123456789ABCDEF".                       
002620 01  WS-Hex-Alphabet redefines WS-Hex-Alphabet-Block.                     
002630     03  WS-Hex-Digit         pic x     occurs 16 times                   
002640                                         indexed by WS-Hex-Dig-Ix.        
002650*                                                                         
002660* Character-value table for the digest fold - not a real                  
002670* collating sequence, just a fixed weight per character so the            
002680* same input string always folds to the same accumulator.                 
002690*                                                                         
002700 01  WS-Char-Value-Alphabet-Block.                                        
002710     03  filler pic x(66) value                                           
002720         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmno             
002730          pqrstuvwxyz .,-".                                               
002740 01  WS-Char-Value-Alphabet redefines                                     
002750         WS-Char-Value-Alphabet-Block.                                    
002760     03  WS-Cv-Char           pic x     occurs 66 times                   
002770                                         indexed by WS-Cv-Ix.             
002780*                                                                         
002790* Table of transaction-ids issued so far this run, so a                   
002800* collision can be detected and suffixed (_1, _2 ...).  Sized             
002810* for the expected daily volume - RESIZE NEEDED if a bigger               
002820* single run is ever fed through (vbc 07/07/91).                          
002830*                                                                         
002840 01  WS-Id-Check-Table.                                                   
002850     03  WS-Id-Count          pic 9(6)  comp value zero.                  
002860     03  WS-Id-Entry occurs 1 to 20000 times depending on                 
002870                             WS-Id-Count indexed by WS-Id-Ix.             
002880         05  WS-Id-Saved      pic x(12).                                  
002890*                                                                         
002900 01  WS-Dedup-Work.                                                       
002910     03  WS-First-Record-Sw   pic x     value "Y".                        
002920     03  WS-Prev-Date         pic x(10).                                  
002930     03  WS-Prev-Amount       pic s9(9)v99 comp-3.                        
002940     03  WS-Prev-Description  pic x(120).                                 
002950*                                                                         
002960 procedure  division.                                                     
002970*=======================================                                  
002980*                                                                         
002990 aa000-Main-Line.                                                         
003000     perform aa010-Open-Files.                                            
003010     move "Y" to WS-First-Record-Sw.                                      
003020     sort Sort-Work-File                                                  
003030         ascending key Swk-Txn-Date                                       
003040                       Swk-Amount                                         
003050                       Swk-Description                                    
003060                       Swk-Orig-Seq                                       
003070         input procedure  aa020-Load-Sort-File thru aa020-Exit            
003080         output procedure aa040-Write-Canonical thru aa040-Exit.          
003090     perform aa060-Close-Files.                                           
003100     perform aa070-Display-Counts.                                        
003110     stop run.                                                            
003120*                                                                         
003130 aa010-Open-Files.                                                        
003140     open input Rawtxn-File.                                              
003150     if       Rawtxn-Status not = "00"                                    
003160              display "BT010 - UNABLE TO OPEN RAWTXN - STATUS "           
003170                                          Rawtxn-Status                   
003180              stop run                                                    
003190     end-if.                                                              
003200     open output Cantxn-File.                                             
003210     if       Cantxn-Status not = "00"                                    
003220              display "BT010 - UNABLE TO OPEN CANTXN - STATUS "           
003230                                          Cantxn-Status                   
003240              stop run                                                    
003250     end-if.                                                              
003260 aa010-Exit.                                                              
003270     exit.                                                                
003280*                                                                         
003290* Input procedure - reads Rawtxn, validates and normalises each           
003300* record (U1 steps 1-3) and releases the good ones to the sort.           
003310*                                                                         
003320 aa020-Load-Sort-File.                                                    
003330     move "N" to Rawtxn-Eof-Sw.                                           
003340     perform aa025-Read-Raw-Record.                                       
003350     perform aa030-Process-One-Record until Rawtxn-Eof.                   
003360 aa020-Exit.                                                              
003370     exit.                                                                
003380*                                                                         
003390 aa025-Read-Raw-Record.                                                   
003400     read     Rawtxn-File                                                 
003410         at end move "Y" to Rawtxn-Eof-Sw                                 
003420     end-read.                                                            
003430     if       not Rawtxn-Eof                                              
003440              add 1 to WS-Read-Count                                      
003450              add 1 to WS-Orig-Seq                                        
003460     end-if.                                                              
003470 aa025-Exit.                                                              
003480     exit.                                                                
003490*                                                                         
003500 aa030-Process-One-Record.                                                
003510     move     In-Txn-Date to WS-Raw-Date.                                 
003520     perform  zz010-Validate-Date thru zz010-Exit.                        
003530     if       WS-Is-Invalid                                               
003540              add 1 to WS-Dropped-Count                                   
003550              go to aa035-Next-Record                                     
003560     end-if.                                                              
003570     move     In-Amount-Text to WS-Orig-Amt-Text.                         
003580     move     In-Amount-Text to WS-Amt-Text.                              
003590     perform  zz020-Parse-Amount thru zz020-Exit.                         
003600     if       WS-Is-Invalid                                               
003610              add 1 to WS-Dropped-Count                                   
003620              go to aa035-Next-Record                                     
003630     end-if.                                                              
003640     move     WS-Amt-Numeric to WS-Save-Amount.                           
003650     move     In-Balance-Text to WS-Amt-Text.                             
003660     perform  zz020-Parse-Amount thru zz020-Exit.                         
003670     if       WS-Is-Invalid                                               
003680              move zero to WS-Amt-Numeric                                 
003690     end-if.                                                              
003700     move     WS-Amt-Numeric to WS-Save-Balance.                          
003710     perform  zz040-Clean-Description thru zz040-Exit.                    
003720     perform  zz030-Gen-Transaction-Id thru zz030-Exit.                   
003730     move     WS-Canon-Date          to Swk-Txn-Date.                     
003740     move     WS-Save-Amount         to Swk-Amount.                       
003750     move     WS-Desc-Clean          to Swk-Description.                  
003760     move     WS-Orig-Seq            to Swk-Orig-Seq.                     
003770     move     WS-Digest-Full-Id      to Swk-Transaction-Id.               
003780     move     In-Account-Number      to Swk-Account-Number.               
003790     move     In-Currency            to Swk-Currency.                     
003800     move     In-Sequence-Number     to Swk-Sequence-Number.              
003810     move     WS-Save-Balance        to Swk-Balance-After.                
003820     move     In-Counterparty-Acct   to Swk-Counterparty-Acct.            
003830     move     In-Counterparty-Name   to Swk-Counterparty-Name.            
003840     release  Sort-Work-Record.                                           
003850 aa035-Next-Record.                                                       
003860     perform  aa025-Read-Raw-Record.                                      
003870 aa030-Exit.                                                              
003880     exit.                                                                
003890*                                                                         
003900* Output procedure - the sort has already put the survivors in            
003910* date order (date is the major key); this pass just removes              
003920* adjacent duplicates (same date/amount/description) and writes           
003930* Cantxn (U1 steps 4-6).                                                  
003940*                                                                         
003950 aa040-Write-Canonical.                                                   
003960     move "N" to Sort-Eof-Sw.                                             
003970     perform aa045-Return-Sorted-Record.                                  
003980     perform aa050-Check-Duplicate until Sort-Eof.                        
003990 aa040-Exit.                                                              
004000     exit.                                                                
004010*                                                                         
004020 aa045-Return-Sorted-Record.                                              
004030     return   Sort-Work-File                                              
004040         at end move "Y" to Sort-Eof-Sw                                   
004050     end-return.                                                          
004060 aa045-Exit.                                                              
004070     exit.                                                                
004080*                                                                         
004090 aa050-Check-Duplicate.                                                   
004100     if       WS-First-Record-Sw = "Y"                                    
004110              move "N" to WS-First-Record-Sw                              
004120              perform aa055-Write-Cantxn-Record                           
004130     else                                                                 
004140       if     Swk-Txn-Date    = WS-Prev-Date                              
004150         and  Swk-Amount      = WS-Prev-Amount                            
004160         and  Swk-Description = WS-Prev-Description                       
004170              add 1 to WS-Dup-Count                                       
004180       else                                                               
004190              perform aa055-Write-Cantxn-Record                           
004200       end-if                                                             
004210     end-if.                                                              
004220     perform  aa045-Return-Sorted-Record.                                 
004230 aa050-Exit.                                                              
004240     exit.                                                                
004250*                                                                         
004260 aa055-Write-Cantxn-Record.                                               
004270     move     Swk-Transaction-Id    to Ctx-Transaction-Id.                
004280     move     Swk-Txn-Date          to Ctx-Txn-Date.                      
004290     move     Swk-Amount            to Ctx-Amount.                        
004300     move     Swk-Description       to Ctx-Description.                   
004310     move     Swk-Account-Number    to Ctx-Account-Number.                
004320     move     Swk-Currency          to Ctx-Currency.                      
004330     move     Swk-Sequence-Number   to Ctx-Sequence-Number.               
004340     move     Swk-Balance-After     to Ctx-Balance-After.                 
004350     move     Swk-Counterparty-Acct to Ctx-Counterparty-Acct.             
004360     move     Swk-Counterparty-Name to Ctx-Counterparty-Name.             
004370     write    Ctx-Canon-Record.                                           
004380     add      1 to WS-Written-Count.                                      
004390     move     Swk-Txn-Date          to WS-Prev-Date.                      
004400     move     Swk-Amount            to WS-Prev-Amount.                    
004410     move     Swk-Description       to WS-Prev-Description.               
004420 aa055-Exit.                                                              
004430     exit.                                                                
004440*                                                                         
004450 aa060-Close-Files.                                                       
004460     close    Rawtxn-File.                                                
004470     close    Cantxn-File.                                                
004480 aa060-Exit.                                                              
004490     exit.                                                                
004500*                                                                         
004510 aa070-Display-Counts.                                                    
004520     display  "BT010 TRANSACTION LOADER - RUN COMPLETE".                  
004530     move     WS-Read-Count to WS-Display-Count.                          
004540     display  "  RECORDS READ    - " WS-Display-Count.                    
004550     move     WS-Dropped-Count to WS-Display-Count.                       
004560     display  "  RECORDS DROPPED - " WS-Display-Count.                    
004570     move     WS-Dup-Count to WS-Display-Count.                           
004580     display  "  DUPLICATES OUT  - " WS-Display-Count.                    
004590     move     WS-Written-Count to WS-Display-Count.                       
004600     display  "  RECORDS WRITTEN - " WS-Display-Count.                    
004610 aa070-Exit.                                                              
004620     exit.                                                                
004630*                                                                         
004640*----------------------------------------------------------------         
004650* U1-A - date validation.  Accepts iso (yyyy-mm-dd) or euro               
004660* (dd-mm-yyyy); rejects anything else, bad month, or a day out            
004670* of range for the month (leap years handled by Zz070 below).             
004680*----------------------------------------------------------------         
004690 zz010-Validate-Date.                                                     
004700     move     "Y" to WS-Valid-Flag.                                       
004710     move     spaces to WS-Canon-Date.                                    
004720     if       WS-Raw-Date (5:1) = "-" and WS-Raw-Date (8:1) = "-"         
004730       if     WS-Iso-Year is numeric                                      
004740         and  WS-Iso-Month is numeric                                     
004750         and  WS-Iso-Day is numeric                                       
004760              move WS-Iso-Year  to WS-Canon-Year                          
004770              move WS-Iso-Month to WS-Canon-Month                         
004780              move WS-Iso-Day   to WS-Canon-Day                           
004790       else                                                               
004800              move "N" to WS-Valid-Flag                                   
004810              go to zz010-Exit                                            
004820       end-if                                                             
004830     else                                                                 
004840       if     WS-Raw-Date (3:1) = "-" and WS-Raw-Date (6:1) = "-"         
004850         if   WS-Euro-Year is numeric                                     
004860           and WS-Euro-Month is numeric                                   
004870           and WS-Euro-Day is numeric                                     
004880              move WS-Euro-Year  to WS-Canon-Year                         
004890              move WS-Euro-Month to WS-Canon-Month                        
004900              move WS-Euro-Day   to WS-Canon-Day                          
004910         else                                                             
004920              move "N" to WS-Valid-Flag                                   
004930              go to zz010-Exit                                            
004940         end-if                                                           
004950       else                                                               
004960              move "N" to WS-Valid-Flag                                   
004970              go to zz010-Exit                                            
004980       end-if                                                             
004990     end-if.                                                              
005000     if       WS-Canon-Month < 1 or WS-Canon-Month > 12                   
005010              move "N" to WS-Valid-Flag                                   
005020              go to zz010-Exit                                            
005030     end-if.                                                              
005040     perform  zz070-Check-Leap-Year thru zz070-Exit.                      
005050     set      WS-Dim-Ix to WS-Canon-Month.                                
005060     if       WS-Canon-Day < 1                                            
005070       or     WS-Canon-Day > WS-Dim-Tab (WS-Dim-Ix)                       
005080              move "N" to WS-Valid-Flag                                   
005090     end-if.                                                              
005100 zz010-Exit.                                                              
005110     exit.                                                                
005120*                                                                         
005130 zz070-Check-Leap-Year.                                                   
005140     move     28 to WS-Dim-Tab (2).                                       
005150     divide   WS-Canon-Year by 4                                          
005160              giving WS-Leap-Quot remainder WS-Leap-Rem.                  
005170     if       WS-Leap-Rem = zero                                          
005180              move 29 to WS-Dim-Tab (2)                                   
005190              divide WS-Canon-Year by 100                                 
005200                     giving WS-Leap-Quot remainder WS-Leap-Rem            
005210              if     WS-Leap-Rem = zero                                   
005220                     move 28 to WS-Dim-Tab (2)                            
005230                     divide WS-Canon-Year by 400                          
005240                            giving WS-Leap-Quot                           
005250                            remainder WS-Leap-Rem                         
005260                     if    WS-Leap-Rem = zero                             
005270                           move 29 to WS-Dim-Tab (2)                      
005280                     end-if                                               
005290              end-if                                                      
005300     end-if.                                                              
005310 zz070-Exit.                                                              
005320     exit.                                                                
005330*                                                                         
005340*----------------------------------------------------------------         
005350* U1-B - amount/balance text parsing.  Strips currency symbols            
005360* and spaces; works out which of comma/dot is the decimal point           
005370* per the rules below, the other (if present) being a thousands           
005380* separator to be discarded.                                              
005390*----------------------------------------------------------------         
005400 zz020-Parse-Amount.                                                      
005410     move     "Y" to WS-Valid-Flag.                                       
005420     move     "+" to WS-Amt-Sign.                                         
005430     move     "N" to WS-Amt-Error-Flag.                                   
005440     move     spaces to WS-Amt-Clean.                                     
005450     move     zero to WS-Amt-Clean-Len WS-Amt-Comma-Pos                   
005460                       WS-Amt-Dot-Pos  WS-Amt-Value-Int                   
005470                       WS-Amt-Value-Dec WS-Amt-Dec-Digit-Cnt.             
005480     perform  zz021-Strip-Amount-Chars thru zz021-Exit                    
005490         varying WS-Amt-Ix from 1 by 1 until WS-Amt-Ix > 15.              
005500     if       WS-Amt-Clean-Len = zero                                     
005510              move "N" to WS-Valid-Flag                                   
005520              go to zz020-Exit                                            
005530     end-if.                                                              
005540     if       WS-Amt-Comma-Pos > zero and WS-Amt-Dot-Pos > zero           
005550       if     WS-Amt-Comma-Pos > WS-Amt-Dot-Pos                           
005560              move WS-Amt-Comma-Pos to WS-Amt-Dec-Sep-Pos                 
005570       else                                                               
005580              move WS-Amt-Dot-Pos   to WS-Amt-Dec-Sep-Pos                 
005590       end-if                                                             
005600     else                                                                 
005610       if     WS-Amt-Comma-Pos > zero                                     
005620              compute WS-Amt-Dec-Digit-Cnt =                              
005630                      WS-Amt-Clean-Len - WS-Amt-Comma-Pos                 
005640              if      WS-Amt-Dec-Digit-Cnt <= 2                           
005650                      move WS-Amt-Comma-Pos to WS-Amt-Dec-Sep-Pos         
005660              else                                                        
005670                      move zero to WS-Amt-Dec-Sep-Pos                     
005680              end-if                                                      
005690              move    zero to WS-Amt-Dec-Digit-Cnt                        
005700       else                                                               
005710         if   WS-Amt-Dot-Pos > zero                                       
005720              move WS-Amt-Dot-Pos to WS-Amt-Dec-Sep-Pos                   
005730         else                                                             
005740              move zero to WS-Amt-Dec-Sep-Pos                             
005750         end-if                                                           
005760       end-if                                                             
005770     end-if.                                                              
005780     perform  zz022-Accumulate-Digits thru zz022-Exit                     
005790         varying WS-Amt-Ix from 1 by 1                                    
005800                 until WS-Amt-Ix > WS-Amt-Clean-Len.                      
005810     if       WS-Amt-Error-Flag = "Y"                                     
005820              move "N" to WS-Valid-Flag                                   
005830              go to zz020-Exit                                            
005840     end-if.                                                              
005850     if       WS-Amt-Dec-Sep-Pos > zero                                   
005860       and    WS-Amt-Dec-Digit-Cnt = 1                                    
005870              compute WS-Amt-Value-Dec = WS-Amt-Value-Dec * 10            
005880     end-if.                                                              
005890     compute  WS-Amt-Numeric =                                            
005900              WS-Amt-Value-Int + (WS-Amt-Value-Dec / 100).                
005910     if       WS-Amt-Sign = "-"                                           
005920              compute WS-Amt-Numeric = zero - WS-Amt-Numeric              
005930     end-if.                                                              
005940 zz020-Exit.                                                              
005950     exit.                                                                
005960*                                                                         
005970 zz021-Strip-Amount-Chars.                                                
005980     move     WS-Amt-Text (WS-Amt-Ix:1) to WS-Amt-Char.                   
005990     if       WS-Amt-Char = "-"                                           
006000              move "-" to WS-Amt-Sign                                     
006010              go to zz021-Exit                                            
006020     end-if.                                                              
006030     if       WS-Amt-Char = "+" or WS-Amt-Char = space                    
006040              go to zz021-Exit                                            
006050     end-if.                                                              
006060     if       WS-Amt-Char is numeric                                      
006070         or   WS-Amt-Char = ","                                           
006080         or   WS-Amt-Char = "."                                           
006090              add 1 to WS-Amt-Clean-Len                                   
006100              move WS-Amt-Char to                                         
006110                   WS-Amt-Clean (WS-Amt-Clean-Len:1)                      
006120              if   WS-Amt-Char = ","                                      
006130                   move WS-Amt-Clean-Len to WS-Amt-Comma-Pos              
006140              end-if                                                      
006150              if   WS-Amt-Char = "."                                      
006160                   move WS-Amt-Clean-Len to WS-Amt-Dot-Pos                
006170              end-if                                                      
006180     end-if.                                                              
006190 zz021-Exit.                                                              
006200     exit.                                                                
006210*                                                                         
006220 zz022-Accumulate-Digits.                                                 
006230     move     WS-Amt-Clean (WS-Amt-Ix:1) to WS-Amt-Char.                  
006240     if       WS-Amt-Dec-Sep-Pos > zero                                   
006250       and    WS-Amt-Ix = WS-Amt-Dec-Sep-Pos                              
006260              move zero to WS-Amt-Dec-Digit-Cnt                           
006270              go to zz022-Exit                                            
006280     end-if.                                                              
006290     if       WS-Amt-Char = "," or WS-Amt-Char = "."                      
006300              go to zz022-Exit                                            
006310     end-if.                                                              
006320     if       WS-Amt-Char is not numeric                                  
006330              move "Y" to WS-Amt-Error-Flag                               
006340              go to zz022-Exit                                            
006350     end-if.                                                              
006360     move     WS-Amt-Char to WS-Amt-Digit.                                
006370     if       WS-Amt-Dec-Sep-Pos = zero                                   
006380       or     WS-Amt-Ix < WS-Amt-Dec-Sep-Pos                              
006390              compute WS-Amt-Value-Int =                                  
006400                      (WS-Amt-Value-Int * 10) + WS-Amt-Digit              
006410     else                                                                 
006420       if     WS-Amt-Dec-Digit-Cnt < 2                                    
006430              compute WS-Amt-Value-Dec =                                  
006440                      (WS-Amt-Value-Dec * 10) + WS-Amt-Digit              
006450              add 1 to WS-Amt-Dec-Digit-Cnt                               
006460       else                                                               
006470              move "Y" to WS-Amt-Error-Flag                               
006480       end-if                                                             
006490     end-if.                                                              
006500 zz022-Exit.                                                              
006510     exit.                                                                
006520*                                                                         
006530*----------------------------------------------------------------         
006540* U1-D - description merge/clean.  Concatenates the three                 
006550* sub-fields with a space between, then collapses any run of              
006560* whitespace (including the padding of empty sub-fields) to a             
006570* single space and drops leading/trailing spaces.                         
006580*----------------------------------------------------------------         
006590 zz040-Clean-Description.                                                 
006600     move     spaces to WS-Desc-Merge WS-Desc-Clean.                      
006610     string   In-Description-1 delimited by size                          
006620              " "               delimited by size                         
006630              In-Description-2 delimited by size                          
006640              " "               delimited by size                         
006650              In-Description-3 delimited by size                          
006660         into WS-Desc-Merge.                                              
006670     move     zero to WS-Desc-Out-Ix.                                     
006680     move     "N" to WS-Desc-Pending-Sp.                                  
006690     perform  zz041-Collapse-One-Char thru zz041-Exit                     
006700         varying WS-Desc-Ix from 1 by 1 until WS-Desc-Ix > 122.           
006710 zz040-Exit.                                                              
006720     exit.                                                                
006730*                                                                         
006740 zz041-Collapse-One-Char.                                                 
006750     move     WS-Desc-Merge (WS-Desc-Ix:1) to WS-Desc-Char.               
006760     if       WS-Desc-Char = space                                        
006770       if     WS-Desc-Out-Ix > zero                                       
006780              move "Y" to WS-Desc-Pending-Sp                              
006790       end-if                                                             
006800              go to zz041-Exit                                            
006810     end-if.                                                              
006820     if       WS-Desc-Pending-Sp = "Y"                                    
006830              add 1 to WS-Desc-Out-Ix                                     
006840              move space to WS-Desc-Clean (WS-Desc-Out-Ix:1)              
006850              move "N" to WS-Desc-Pending-Sp                              
006860     end-if.                                                              
006870     add      1 to WS-Desc-Out-Ix.                                        
006880     move     WS-Desc-Char to WS-Desc-Clean (WS-Desc-Out-Ix:1).           
006890 zz041-Exit.                                                              
006900     exit.                                                                
006910*                                                                         
006920*----------------------------------------------------------------         
006930* U1-C - transaction-id.  Folds date|amount|description|                  
006940* counterparty-name|account-number|sequence-number through a              
006950* simple multiply-and-fold digest (same shape as the old Mod-11           
006960* check digit loop in common-maps09), converts the 32-bit                 
006970* accumulator to 8 hex characters, then checks the run's id               
006980* table for a collision and suffixes _1, _2 ... if one is found.          
006990*----------------------------------------------------------------         
007000 zz030-Gen-Transaction-Id.                                                
007010     move     1 to WS-Digest-Ptr.                                         
007020     move     spaces to WS-Digest-Key.                                    
007030     string   WS-Canon-Date          delimited by size                    
007040              "|"                    delimited by size                    
007050              WS-Orig-Amt-Text       delimited by size                    
007060              "|"                    delimited by size                    
007070              WS-Desc-Clean          delimited by size                    
007080              "|"                    delimited by size                    
007090              In-Counterparty-Name   delimited by size                    
007100              "|"                    delimited by size                    
007110              In-Account-Number      delimited by size                    
007120              "|"                    delimited by size                    
007130              In-Sequence-Number     delimited by size                    
007140         into WS-Digest-Key                                               
007150         with pointer WS-Digest-Ptr.                                      
007160     compute  WS-Digest-Len = WS-Digest-Ptr - 1.                          
007170     move     zero to WS-Digest-Acc.                                      
007180     perform  zz031-Fold-Character thru zz031-Exit                        
007190         varying WS-Digest-Ix from 1 by 1                                 
007200                 until WS-Digest-Ix > WS-Digest-Len.                      
007210     perform  zz060-Bin-To-Hex thru zz060-Exit.                           
007220     move     zero to WS-Suffix-Num.                                      
007230     string   "TXN_"        delimited by size                             
007240              WS-Digest-Hex delimited by size                             
007250         into WS-Digest-Full-Id.                                          
007260     perform  zz032-Check-Collision thru zz032-Exit.                      
007270 zz030-Exit.                                                              
007280     exit.                                                                
007290*                                                                         
007300 zz031-Fold-Character.                                                    
007310     move     WS-Digest-Key (WS-Digest-Ix:1) to WS-Digest-Char.           
007320     perform  zz050-Char-Value thru zz050-Exit.                           
007330     compute  WS-Digest-Big =                                             
007340              (WS-Digest-Acc * 131) + WS-Digest-Char-Value.               
007350     divide   WS-Digest-Big by 4294967296                                 
007360              giving WS-Digest-Quot remainder WS-Digest-Acc.              
007370 zz031-Exit.                                                              
007380     exit.                                                                
007390*                                                                         
007400 zz032-Check-Collision.                                                   
007410     set      WS-Id-Ix to 1.                                              
007420     if       WS-Id-Count = zero                                          
007430              go to zz032-Store                                           
007440     end-if.                                                              
007450     search   WS-Id-Entry                                                 
007460         at end go to zz032-Store                                         
007470         when   WS-Id-Saved (WS-Id-Ix) = WS-Digest-Full-Id                
007480                go to zz032-Collision.                                    
007490 zz032-Store.                                                             
007500     add      1 to WS-Id-Count.                                           
007510     move     WS-Digest-Full-Id to WS-Id-Saved (WS-Id-Count).             
007520     go       to zz032-Exit.                                              
007530 zz032-Collision.                                                         
007540     if       WS-Suffix-Num > 98                                          
007550*             should never happen at normal daily volumes - if            
007560*             it does, the duplicate id is let through rather             
007570*             than loop forever (vbc 07/07/91).                           
007580              go to zz032-Store                                           
007590     end-if.                                                              
007600     add      1 to WS-Suffix-Num.                                         
007610     move     "_" to WS-Suffix-Text (1:1).                                
007620     move     WS-Suffix-Num to WS-Suffix-Text (2:2).                      
007630     move     WS-Suffix-Text to WS-Digest-Full-Id (10:3).                 
007640     go       to zz032-Check-Collision.                                   
007650 zz032-Exit.                                                              
007660     exit.                                                                
007670*                                                                         
007680 zz050-Char-Value.                                                        
007690     set      WS-Cv-Ix to 1.                                              
007700     search   WS-Cv-Char                                                  
007710         at end go to zz051-Not-Found                                     
007720         when   WS-Cv-Char (WS-Cv-Ix) = WS-Digest-Char                    
007730                go to zz051-Found.                                        
007740 zz051-Not-Found.                                                         
007750     move     69 to WS-Digest-Char-Value.                                 
007760     go       to zz050-Exit.                                              
007770 zz051-Found.                                                             
007780     set      WS-Digest-Char-Value to WS-Cv-Ix.                           
007790 zz050-Exit.                                                              
007800     exit.                                                                
007810*                                                                         
007820 zz060-Bin-To-Hex.                                                        
007830     move     WS-Digest-Acc to WS-Digest-Hex-Val.                         
007840     perform  zz061-Extract-Hex-Digit thru zz061-Exit                     
007850         varying WS-Hex-Ix from 8 by -1 until WS-Hex-Ix < 1.              
007860 zz060-Exit.                                                              
007870     exit.                                                                
007880*                                                                         
007890 zz061-Extract-Hex-Digit.                                                 
007900     divide   WS-Digest-Hex-Val by 16                                     
007910              giving WS-Digest-Hex-Val remainder WS-Hex-Rem.              
007920     set      WS-Hex-Dig-Ix to WS-Hex-Rem.                                
007930     set      WS-Hex-Dig-Ix up by 1.                                      
007940     move     WS-Hex-Digit (WS-Hex-Dig-Ix) to                             
007950                   WS-Digest-Hex-Char (WS-Hex-Ix).                        
007960 zz061-Exit.                                                              
007970     exit.                                                                
