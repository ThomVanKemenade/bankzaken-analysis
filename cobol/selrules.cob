000100* Select Clause For Categorisation Rules File                             
000110* Priority-ordered configurable field/operator/value rules,               
000120* loaded whole into Rul-Table by Bt020 at Bb010.                          
000130*                                                                         
000140* 22/11/25 vbc - Created.                                                 
000150*                                                                         
000160     select   Rules-File   assign to      "RULES"                         
000170                            organization is sequential                    
000180                            file status  is Rules-Status.                 
