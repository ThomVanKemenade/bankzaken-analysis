000100* Select Clause For Manual Categorisation File                            
000110* Human-applied categorisations - always take precedence                  
000120* over rule and keyword results (U4-A).                                   
000130*                                                                         
000140* 22/11/25 vbc - Created.                                                 
000150*                                                                         
000160     select   Manual-File  assign to      "MANUAL"                        
000170                            organization is sequential                    
000180                            file status  is Manual-Status.                
