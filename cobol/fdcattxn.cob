000100* Record Definition For Categorised Transaction File                      
000110* Ctx- Fields As Bt010 Wrote Them Plus The Category Block                 
000120* Added By Bt020 (Bb050-Merge-Categorisation).                            
000130*                                                                         
000140* File size 400 bytes (335 of data, 65 filler for growth).                
000150*                                                                         
000160* 22/11/25 vbc - Created.                                                 
000170*                                                                         
000180 FD  Cattxn-File                                                          
000190     record contains 400 characters.                                      
000200*                                                                         
000210 01  Ctr-Cat-Record.                                                      
000220     03  Ctr-Transaction-Id       pic x(12).                              
000230     03  Ctr-Txn-Date             pic x(10).                              
000240     03  Ctr-Amount               pic S9(9)v99 comp-3.                    
000250     03  Ctr-Description          pic x(120).                             
000260     03  Ctr-Account-Number       pic x(18).                              
000270     03  Ctr-Currency             pic x(3).                               
000280     03  Ctr-Sequence-Number      pic 9(6).                               
000290     03  Ctr-Balance-After        pic S9(9)v99 comp-3.                    
000300     03  Ctr-Counterparty-Acct    pic x(18).                              
000310     03  Ctr-Counterparty-Name    pic x(40).                              
000320     03  Ctr-Category             pic x(30).                              
000330     03  Ctr-Subcategory          pic x(30).                              
000340     03  Ctr-Cat-Source           pic x(36).                              
000350     03  filler                   pic x(65).                              
000360*                                                                         
