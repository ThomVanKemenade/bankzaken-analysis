000100* Bank Transaction Analyzer                                               
000110*                                                                         
000120*                    Reads Cattxn (already sorted by date) and            
000130*                    produces the monthly, category and weekly            
000140*                    trend reports, the unusual-transaction               
000150*                    exception report, and the summary                    
000160*                    statistics block (Unit 5).                           
000170*                                                                         
000180 identification          division.                                        
000190*=======================================                                  
000200*                                                                         
000210      program-id.         bt030.                                          
000220      author.             V B Coen FBCS, FIDM, FIDPM.                     
000230                          For Applewood Computers.                        
000240      installation.       Applewood Computers - Batch Suite.              
000250      date-written.       19/07/87.                                       
000260      date-compiled.                                                      
000270      security.           Copyright (C) 1987-2026 & later,                
000280                          Vincent Bryan Coen.                             
000290                          Distributed under the GNU General               
000300                          Public License. See file COPYING.               
000310*                                                                         
000320*    Remarks.            Transaction Analyzer (Unit 5).                   
000330*                        Two passes over Cattxn - pass one                
000340*                        builds the monthly/category/weekly               
000350*                        breakdowns and the mean/stddev used              
000360*                        for the unusual-transaction threshold;           
000370*                        pass two lists the transactions that             
000380*                        clear it.                                        
000390*                                                                         
000400*    Version.            See Prog-Name in Ws.                             
000410*                                                                         
000420*    Called modules.     None.                                            
000430*                                                                         
000440*    Files used:                                                          
000450*                        Cattxn.   Categorized transactions               
000460*                                  (in, read twice).                      
000470*                        Monsum.   Monthly summary (out).                 
000480*                        Catsum.   Category summary (out).                
000490*                        Trends.   Weekly spending trend (out).           
000500*                        Unusual.  Exception report (out).                
000510*                                                                         
000520* Changes:                                                                
000530* 19/07/87 vbc -   1.00  Created for the Dutch retail-bank feed.          
000540* 02/03/89 vbc -   1.01  Weekly trend report added, was monthly           
000550*                        and category only (branch request).              
000560* 25/09/91 vbc -   1.02  Rolling 12-week average column added             
000570*                        alongside the existing 4-week figure.            
000580* 18/06/94 vbc -   1.03  Unusual-transaction threshold changed            
000590*                        from a fixed multiple of the average to          
000600*                        mean + 3 standard deviations - PR                
000610*                        1994-077.                                        
000620* 14/06/98 vbc - Y2K.07  Year 2000 review - Julian day routine            
000630*                        already carries a 4-digit year, no               
000640*                        change made.                                     
000650* 22/01/99 vbc -   1.04  Confirmed compliant after Y2K test run.          
000660* 11/02/03 vbc -   1.05  Migrated dispatch tests onto Cobol-85            
000670*                        Evaluate, replacing the old nested-If            
000680*                        chain.                                           
000690* 09/09/03 vbc -   1.06  Migration to Open Cobol.                         
000700* 16/04/24 vbc          Copyright notice update superseding all           
000710*                        previous notices.                                
000720* 20/09/25 vbc - 3.3.00 Version update and builds reset.                  
000730* 23/11/25 vbc -   1.07  Rewritten onto the current copybook set          
000740*                        (Selcattxn/Fdcattxn and the four print           
000750*                        file copybooks).                                 
000760*                                                                         
000770****************************************************************          
000780* Copyright Notice.                                                       
000790* ****************                                                        
000800*                                                                         
000810* This notice supersedes all prior copyright notices and was              
000820* updated 2024-04-16.                                                     
000830*                                                                         
000840* This program is part of the Applewood Computers Batch Suite             
000850* and is Copyright (c) Vincent B Coen, 1987-2026 and later.               
000860*                                                                         
000870* This program is free software; you can redistribute it and/or           
000880* modify it under the terms of the GNU General Public License as          
000890* published by the Free Software Foundation; version 3 and later.         
000900*                                                                         
000910* This program is distributed in the hope that it will be                 
000920* useful, but WITHOUT ANY WARRANTY; without even the implied              
000930* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
000940* PURPOSE.  See the GNU General Public License for details.               
000950*                                                                         
000960****************************************************************          
000970*                                                                         
000980 environment             division.                                        
000990*=======================================                                  
001000*                                                                         
001010 configuration           section.                                         
001020 source-computer.        IBM-370.                                         
001030 object-computer.        IBM-370.                                         
001040 special-names.                                                           
001050     C01 is TOP-OF-FORM                                                   
001060     class BT-Numeric-Class is "0" thru "9"                               
001070     class BT-Alpha-Class   is "A" thru "Z" "a" thru "z"                  
001080     upsi-0 on status is BT-Debug-Switch-On.                              
001090*                                                                         
001100 input-output            section.                                         
001110 file-control.                                                            
001120     copy "selcattxn.cob".                                                
001130     copy "selmonsum.cob".                                                
001140     copy "selcatsum.cob".                                                
001150     copy "seltrends.cob".                                                
001160     copy "selunusl.cob".                                                 
001170*                                                                         
001180 data                    division.                                        
001190*=======================================                                  
001200*                                                                         
001210 file section.                                                            
001220*                                                                         
001230     copy "fdcattxn.cob".                                                 
001240     copy "fdmonsum.cob".                                                 
001250     copy "fdcatsum.cob".                                                 
001260     copy "fdtrends.cob".                                                 
001270     copy "fdunusl.cob".                                                  
001280*                                                                         
001290 working-storage         section.                                         
001300*----------------------------------------                                 
001310 77  Prog-Name               pic x(15) value "BT030 (1.07)".              
001320*                                                                         
001330 01  WS-Data.                                                             
001340     03  Cattxn-Eof-Sw        pic x     value "N".                        
001350         88  Cattxn-Eof                 value "Y".                        
001360     03  WS-Pass-Number       pic 9     comp.                             
001370     03  WS-Debug-Ix          pic 999   comp.                             
001380*                                                                         
001390* Working copy of the transaction date, broken out by a                   
001400* Redefines so the year/month/day pieces do not need reference            
001410* modification everywhere they are used.                                  
001420*                                                                         
001430 01  WS-Date-Copy.                                                        
001440     03  WS-Date-Text          pic x(10).                                 
001450 01  WS-Date-Copy-R redefines WS-Date-Copy.                               
001460     03  WS-Dc-Year            pic 9(4).                                  
001470     03  filler                pic x.                                     
001480     03  WS-Dc-Month           pic 99.                                    
001490     03  filler                pic x.                                     
001500     03  WS-Dc-Day             pic 99.                                    
001510*                                                                         
001520* Zeller/Julian date work - shared by the Iso-week routine and            
001530* the first/last-date period calculation.  RESIZE NEEDED if this          
001540* shop ever wants dates before 1583 (vbc 19/07/87).                       
001550*                                                                         
001560 01  WS-Zeller-Work.                                                      
001570     03  WS-Zl-Year            pic 9(4)  comp.                            
001580     03  WS-Zl-Month           pic 99    comp.                            
001590     03  WS-Zl-Day             pic 99    comp.                            
001600     03  WS-Zl-Adj-Month       pic 99    comp.                            
001610     03  WS-Zl-Adj-Year        pic 9(4)  comp.                            
001620     03  WS-Zl-K               pic 99    comp.                            
001630     03  WS-Zl-J               pic 99    comp.                            
001640     03  WS-Zl-K-Div4          pic 99    comp.                            
001650     03  WS-Zl-J-Div4          pic 99    comp.                            
001660     03  WS-Zl-Temp            pic 9(4)  comp.                            
001670     03  WS-Zl-Temp2           pic 9(4)  comp.                            
001680     03  WS-Zl-Raw             pic 9(6)  comp.                            
001690     03  WS-Zl-Quot            pic 9(6)  comp.                            
001700     03  WS-Zl-H               pic 9     comp.                            
001710     03  WS-Zl-Iso-Wd          pic 9     comp.                            
001720     03  WS-Leap-Flag          pic x.                                     
001730     03  WS-Leap-Quot          pic 9(6)  comp.                            
001740     03  WS-Leap-Rem           pic 9(4)  comp.                            
001750*                                                                         
001760 01  WS-Jdn-Work.                                                         
001770     03  WS-Jdn-A              pic 9     comp.                            
001780     03  WS-Jdn-Y              pic 9(6)  comp.                            
001790     03  WS-Jdn-M              pic 9(4)  comp.                            
001800     03  WS-Jdn-T1             pic 9(6)  comp.                            
001810     03  WS-Jdn-T2             pic 9(6)  comp.                            
001820     03  WS-Jdn-T3             pic 9(6)  comp.                            
001830     03  WS-Jdn-T4             pic 9(6)  comp.                            
001840     03  WS-Jdn                pic 9(9)  comp.                            
001850     03  WS-Jdn-First          pic 9(9)  comp.                            
001860     03  WS-Jdn-Last           pic 9(9)  comp.                            
001870     03  WS-Jdn-Jan1           pic 9(9)  comp.                            
001880     03  WS-Ordinal-Day        pic 9(4)  comp.                            
001890*                                                                         
001900 01  WS-Iso-Week-Work.                                                    
001910     03  WS-Iso-Week-Num       pic 99    comp.                            
001920     03  WS-Iso-Week-Year      pic 9(4)  comp.                            
001930     03  WS-Weeks-In-Year      pic 99    comp.                            
001940     03  WS-Iso-Week-Key       pic x(8).                                  
001950     03  WS-Iso-Week-Key-R redefines WS-Iso-Week-Key.                     
001960         05  WS-Iwk-Year-Txt       pic x(4).                              
001970         05  WS-Iwk-Sep-Txt        pic x(2).                              
001980         05  WS-Iwk-Num-Txt        pic x(2).                              
001990*                                                                         
002000* Monthly control break (U5, Monthly summary).                            
002010*                                                                         
002020 01  WS-Month-Work.                                                       
002030     03  WS-Prev-Year-Month    pic x(7)  value spaces.                    
002040     03  WS-Cur-Year-Month     pic x(7).                                  
002050     03  WS-First-Month-Sw     pic x     value "Y".                       
002060     03  WS-Mon-Txn-Count      pic 9(7)  comp value zero.                 
002070     03  WS-Mon-Income-Count   pic 9(7)  comp value zero.                 
002080     03  WS-Mon-Expense-Count  pic 9(7)  comp value zero.                 
002090     03  WS-Mon-Total-Income   pic s9(11)v99 comp-3 value zero.           
002100     03  WS-Mon-Total-Expense  pic s9(11)v99 comp-3 value zero.           
002110     03  WS-Mon-Sum-Amount     pic s9(11)v99 comp-3 value zero.           
002120     03  WS-Mon-Avg-Amount     pic s9(9)v99  comp-3.                      
002130     03  WS-Mon-Net-Amount     pic s9(11)v99 comp-3.                      
002140     03  WS-Grand-Txn-Count    pic 9(8)  comp value zero.                 
002150     03  WS-Grand-Income-Count pic 9(8)  comp value zero.                 
002160     03  WS-Grand-Expense-Cnt  pic 9(8)  comp value zero.                 
002170     03  WS-Grand-Tot-Income   pic s9(11)v99 comp-3 value zero.           
002180     03  WS-Grand-Tot-Expense  pic s9(11)v99 comp-3 value zero.           
002190     03  WS-Grand-Sum-Amount   pic s9(11)v99 comp-3 value zero.           
002200     03  WS-Grand-Avg-Amount   pic s9(9)v99  comp-3.                      
002210     03  WS-Grand-Net-Amount   pic s9(11)v99 comp-3.                      
002220*                                                                         
002230* Category summary table (U5-G, sorted descending Total-Abs).             
002240*                                                                         
002250 01  WS-Category-Table.                                                   
002260     03  WS-Cat-Count          pic 99    comp value zero.                 
002270     03  WS-Cat-Entry occurs 1 to 50 times                                
002280                       depending on WS-Cat-Count                          
002290                       indexed by WS-Cat-Ix WS-Cat-Ix2.                   
002300         05  WS-Cat-Name           pic x(30).                             
002310         05  WS-Cat-Txn-Count      pic 9(7) comp.                         
002320         05  WS-Cat-Sum-Amount     pic s9(11)v99 comp-3.                  
002330         05  WS-Cat-Sum-Abs        pic s9(11)v99 comp-3.                  
002340 01  WS-Cat-Temp.                                                         
002350     03  WS-Ct-Name            pic x(30).                                 
002360     03  WS-Ct-Txn-Count       pic 9(7) comp.                             
002370     03  WS-Ct-Sum-Amount      pic s9(11)v99 comp-3.                      
002380     03  WS-Ct-Sum-Abs         pic s9(11)v99 comp-3.                      
002390 01  WS-Cat-Grand-Work.                                                   
002400     03  WS-Cat-Grand-Count    pic 9(8) comp value zero.                  
002410     03  WS-Cat-Grand-Sum      pic s9(11)v99 comp-3 value zero.           
002420     03  WS-Cat-Grand-Abs      pic s9(11)v99 comp-3 value zero.           
002430     03  WS-Cat-Avg-Amount     pic s9(9)v99  comp-3.                      
002440     03  WS-Cat-Avg-Abs        pic s9(9)v99  comp-3.                      
002450*                                                                         
002460* Weekly spending trend table (U5-D, expenses only).                      
002470*                                                                         
002480 01  WS-Week-Table.                                                       
002490     03  WS-Week-Count         pic 9(4)  comp value zero.                 
002500     03  WS-Week-Entry occurs 1 to 600 times                              
002510                        depending on WS-Week-Count                        
002520                        indexed by WS-Week-Ix WS-Week-Ix2.                
002530         05  WS-Week-Key           pic x(8).                              
002540         05  WS-Week-Total         pic s9(9)v99 comp-3.                   
002550         05  WS-Week-Count-Tx      pic 9(7) comp.                         
002560         05  WS-Week-Avg           pic s9(9)v99 comp-3.                   
002570         05  WS-Week-4wk-Avg       pic s9(9)v99 comp-3.                   
002580         05  WS-Week-12wk-Avg      pic s9(9)v99 comp-3.                   
002590 01  WS-Roll-Work.                                                        
002600     03  WS-Roll-Sum           pic s9(11)v99 comp-3.                      
002610     03  WS-Roll-Cnt           pic 99    comp.                            
002620     03  WS-Roll-Start         pic 9(4)  comp.                            
002630*                                                                         
002640* Overall statistics (U5, Summary statistics block).                      
002650*                                                                         
002660 01  WS-Stats-Work.                                                       
002670     03  WS-Total-Count        pic 9(8)  comp value zero.                 
002680     03  WS-Sum-Abs            pic s9(13)v99   comp-3 value zero.         
002690     03  WS-Sum-Sq             pic s9(15)v9999 comp-3 value zero.         
002700     03  WS-Mean               pic s9(9)v9999  comp-3.                    
002710     03  WS-Variance           pic s9(15)v9999 comp-3.                    
002720     03  WS-Stddev             pic s9(9)v9999  comp-3.                    
002730     03  WS-Threshold          pic s9(9)v9999  comp-3.                    
002740     03  WS-Abs-Amount         pic s9(9)v99    comp-3.                    
002750     03  WS-Total-Income-Sum   pic s9(11)v99 comp-3 value zero.           
002760     03  WS-Total-Expense-Sum  pic s9(11)v99 comp-3 value zero.           
002770     03  WS-Overall-Sum        pic s9(11)v99 comp-3 value zero.           
002780     03  WS-Overall-Avg        pic s9(9)v99  comp-3.                      
002790     03  WS-Net-Overall         pic s9(11)v99 comp-3.                     
002800     03  WS-Largest-Expense    pic s9(9)v99  comp-3 value zero.           
002810     03  WS-Largest-Income     pic s9(9)v99  comp-3 value zero.           
002820     03  WS-First-Date         pic x(10)     value spaces.                
002830     03  WS-Last-Date          pic x(10)     value spaces.                
002840     03  WS-Period-Days        pic 9(8)      comp.                        
002850*                                                                         
002860 01  WS-Sqrt-Work.                                                        
002870     03  WS-Sqrt-In            pic s9(15)v9999 comp-3.                    
002880     03  WS-Sqrt-Out           pic s9(15)v9999 comp-3.                    
002890     03  WS-Sqrt-Iter          pic 99    comp.                            
002900*                                                                         
002910* Unusual-transaction table, populated on pass two (U5-E).                
002920*                                                                         
002930 01  WS-Unusual-Table.                                                    
002940     03  WS-Uns-Count          pic 9(6)  comp value zero.                 
002950     03  WS-Uns-Entry occurs 1 to 20000 times                             
002960                       depending on WS-Uns-Count                          
002970                       indexed by WS-Uns-Ix WS-Uns-Ix2.                   
002980         05  WS-Uns-Date           pic x(10).                             
002990         05  WS-Uns-Amount         pic s9(9)v99 comp-3.                   
003000         05  WS-Uns-Abs-Amount     pic s9(9)v99 comp-3.                   
003010         05  WS-Uns-Description    pic x(120).                            
003020         05  WS-Uns-Category       pic x(30).                             
003030 01  WS-Uns-Temp.                                                         
003040     03  WS-Ut-Date            pic x(10).                                 
003050     03  WS-Ut-Amount          pic s9(9)v99 comp-3.                       
003060     03  WS-Ut-Abs-Amount      pic s9(9)v99 comp-3.                       
003070     03  WS-Ut-Description     pic x(120).                                
003080     03  WS-Ut-Category        pic x(30).                                 
003090*                                                                         
003100 01  WS-Bubble-Work.                                                      
003110     03  WS-Bub-Pass           pic 9(4)  comp.                            
003120*                                                                         
003130* Print-line layouts, one per report - built in Working-Storage           
003140* then moved whole to the file record (Acas print convention).            
003150*                                                                         
003160 01  WS-Mon-Print-Line.                                                   
003170     03  WS-Mp-Year-Month      pic x(7).                                  
003180     03  filler                pic x(3).                                  
003190     03  WS-Mp-Txn-Count       pic zzzzzz9.                               
003200     03  filler                pic x(3).                                  
003210     03  WS-Mp-Income-Count    pic zzzzzz9.                               
003220     03  filler                pic x(3).                                  
003230     03  WS-Mp-Expense-Count   pic zzzzzz9.                               
003240     03  filler                pic x(3).                                  
003250     03  WS-Mp-Total-Income    pic z,zzz,zzz,zz9.99-.                     
003260     03  filler                pic x(2).                                  
003270     03  WS-Mp-Total-Expenses  pic z,zzz,zzz,zz9.99-.                     
003280     03  filler                pic x(2).                                  
003290     03  WS-Mp-Net-Amount      pic z,zzz,zzz,zz9.99-.                     
003300     03  filler                pic x(2).                                  
003310     03  WS-Mp-Avg-Amount      pic z,zzz,zz9.99-.                         
003320     03  filler                pic x(28).                                 
003330*                                                                         
003340 01  WS-Cat-Print-Line.                                                   
003350     03  WS-Cp-Category        pic x(15).                                 
003360     03  filler                pic x(3).                                  
003370     03  WS-Cp-Count           pic zzzzzz9.                               
003380     03  filler                pic x(3).                                  
003390     03  WS-Cp-Total-Amount    pic z,zzz,zzz,zz9.99-.                     
003400     03  filler                pic x(2).                                  
003410     03  WS-Cp-Avg-Amount      pic z,zzz,zz9.99-.                         
003420     03  filler                pic x(2).                                  
003430     03  WS-Cp-Total-Abs       pic z,zzz,zzz,zz9.99.                      
003440     03  filler                pic x(58).                                 
003450*                                                                         
003460 01  WS-Trd-Print-Line.                                                   
003470     03  WS-Tp-Week            pic x(8).                                  
003480     03  filler                pic x(3).                                  
003490     03  WS-Tp-Total           pic z,zzz,zz9.99.                          
003500     03  filler                pic x(2).                                  
003510     03  WS-Tp-Avg             pic z,zzz,zz9.99.                          
003520     03  filler                pic x(2).                                  
003530     03  WS-Tp-Count           pic zzzzzz9.                               
003540     03  filler                pic x(3).                                  
003550     03  WS-Tp-4wk-Avg         pic z,zzz,zz9.99.                          
003560     03  filler                pic x(2).                                  
003570     03  WS-Tp-12wk-Avg        pic z,zzz,zz9.99.                          
003580     03  filler                pic x(53).                                 
003590*                                                                         
003600 01  WS-Uns-Print-Line.                                                   
003610     03  WS-Up-Date            pic x(10).                                 
003620     03  filler                pic x(3).                                  
003630     03  WS-Up-Amount          pic z,zzz,zzz,zz9.99-.                     
003640     03  filler                pic x(3).                                  
003650     03  WS-Up-Description     pic x(40).                                 
003660     03  filler                pic x(3).                                  
003670     03  WS-Up-Category        pic x(30).                                 
003680     03  filler                pic x(28).                                 
003690*                                                                         
003700 01  WS-Uns-Header-Line.                                                  
003710     03  filler                pic x(132).                                
003720 01  WS-Uns-Header-Dump redefines WS-Uns-Header-Line.                     
003730     03  WS-Uhd-Byte  occurs 132 times      pic x.                        
003740 01  WS-Display-Amount         pic z,zzz,zzz,zz9.99-.                     
003750 01  WS-Display-Count          pic zzzzzz9.                               
003760*                                                                         
003770 procedure  division.                                                     
003780*=======================================                                  
003790*                                                                         
003800 cc000-Main-Line.                                                         
003810     perform  cc005-Open-Files.                                           
003820     move     1 to WS-Pass-Number.                                        
003830     perform  cc010-Pass-One thru cc010-Exit.                             
003840     perform  cc020-Finish-Monthly thru cc020-Exit.                       
003850     perform  cc030-Sort-And-Write-Catsum thru cc030-Exit.                
003860     perform  cc040-Compute-Rolling-Averages thru cc040-Exit.             
003870     perform  cc045-Write-Trends thru cc045-Exit.                         
003880     perform  cc050-Compute-Threshold thru cc050-Exit.                    
003890     move     2 to WS-Pass-Number.                                        
003900     perform  cc060-Pass-Two thru cc060-Exit.                             
003910     perform  cc070-Sort-And-Write-Unusual thru cc070-Exit.               
003920     perform  cc080-Display-Statistics thru cc080-Exit.                   
003930     perform  cc090-Close-Files.                                          
003940     stop     run.                                                        
003950*                                                                         
003960 cc005-Open-Files.                                                        
003970     open     input Cattxn-File.                                          
003980     if       Cattxn-Status not = "00"                                    
003990              display "BT030 - UNABLE TO OPEN CATTXN - STATUS "           
004000                                          Cattxn-Status                   
004010              stop run                                                    
004020     end-if.                                                              
004030     close    Cattxn-File.                                                
004040     open     output Monsum-File.                                         
004050     open     output Catsum-File.                                         
004060     open     output Trends-File.                                         
004070     open     output Unusual-File.                                        
004080 cc005-Exit.                                                              
004090     exit.                                                                
004100*                                                                         
004110*----------------------------------------------------------------         
004120* Cc010 - pass one: monthly control break, category and weekly            
004130* accumulation, and the sums needed for the mean/stddev.                  
004140*----------------------------------------------------------------         
004150 cc010-Pass-One.                                                          
004160     open     input Cattxn-File.                                          
004170     move     "N" to Cattxn-Eof-Sw.                                       
004180     perform  cc012-Read-Cattxn.                                          
004190     perform  cc015-Process-One-Pass-One until Cattxn-Eof.                
004200     close    Cattxn-File.                                                
004210 cc010-Exit.                                                              
004220     exit.                                                                
004230*                                                                         
004240 cc012-Read-Cattxn.                                                       
004250     read     Cattxn-File                                                 
004260         at end move "Y" to Cattxn-Eof-Sw                                 
004270     end-read.                                                            
004280 cc012-Exit.                                                              
004290     exit.                                                                
004300*                                                                         
004310 cc015-Process-One-Pass-One.                                              
004320     perform  cc016-Monthly-Break thru cc016-Exit.                        
004330     perform  cc017-Category-Accum thru cc017-Exit.                       
004340     if       Ctr-Amount < zero                                           
004350              perform zz050-Compute-Iso-Week thru zz050-Exit              
004360              perform cc018-Weekly-Accum thru cc018-Exit                  
004370     end-if.                                                              
004380     perform  cc019-Overall-Stats thru cc019-Exit.                        
004390     perform  cc012-Read-Cattxn.                                          
004400 cc015-Exit.                                                              
004410     exit.                                                                
004420*                                                                         
004430 cc016-Monthly-Break.                                                     
004440     move     Ctr-Txn-Date (1:7) to WS-Cur-Year-Month.                    
004450     if       WS-First-Month-Sw = "Y"                                     
004460              move "N" to WS-First-Month-Sw                               
004470              move WS-Cur-Year-Month to WS-Prev-Year-Month                
004480     end-if.                                                              
004490     if       WS-Cur-Year-Month not = WS-Prev-Year-Month                  
004500              perform zz010-Write-Month-Line thru zz010-Exit              
004510              move WS-Cur-Year-Month to WS-Prev-Year-Month                
004520     end-if.                                                              
004530     add      1 to WS-Mon-Txn-Count.                                      
004540     add      Ctr-Amount to WS-Mon-Sum-Amount.                            
004550     if       Ctr-Amount > zero                                           
004560              add 1 to WS-Mon-Income-Count                                
004570              add Ctr-Amount to WS-Mon-Total-Income                       
004580     else                                                                 
004590       if     Ctr-Amount < zero                                           
004600              add 1 to WS-Mon-Expense-Count                               
004610              compute WS-Mon-Total-Expense =                              
004620                      WS-Mon-Total-Expense - Ctr-Amount                   
004630       end-if                                                             
004640     end-if.                                                              
004650 cc016-Exit.                                                              
004660     exit.                                                                
004670*                                                                         
004680 cc017-Category-Accum.                                                    
004690     set      WS-Cat-Ix to 1.                                             
004700     if       Ctr-Category = spaces                                       
004710              move spaces to WS-Ct-Name                                   
004720              move "OTHER" to WS-Ct-Name (1:5)                            
004730     else                                                                 
004740              move Ctr-Category to WS-Ct-Name                             
004750     end-if.                                                              
004760     if       WS-Cat-Count > zero                                         
004770              search WS-Cat-Entry                                         
004780                  at end go to cc017-Add                                  
004790                  when WS-Cat-Name (WS-Cat-Ix) = WS-Ct-Name               
004800                       go to cc017-Found                                  
004810     end-if.                                                              
004820 cc017-Add.                                                               
004830     add      1 to WS-Cat-Count.                                          
004840     set      WS-Cat-Ix to WS-Cat-Count.                                  
004850     move     WS-Ct-Name to WS-Cat-Name (WS-Cat-Ix).                      
004860     move     zero to WS-Cat-Txn-Count (WS-Cat-Ix)                        
004870                       WS-Cat-Sum-Amount (WS-Cat-Ix)                      
004880                       WS-Cat-Sum-Abs (WS-Cat-Ix).                        
004890 cc017-Found.                                                             
004900     add      1 to WS-Cat-Txn-Count (WS-Cat-Ix).                          
004910     add      Ctr-Amount to WS-Cat-Sum-Amount (WS-Cat-Ix).                
004920     if       Ctr-Amount < zero                                           
004930              compute WS-Cat-Sum-Abs (WS-Cat-Ix) =                        
004940                      WS-Cat-Sum-Abs (WS-Cat-Ix) - Ctr-Amount             
004950     else                                                                 
004960              add Ctr-Amount to WS-Cat-Sum-Abs (WS-Cat-Ix)                
004970     end-if.                                                              
004980 cc017-Exit.                                                              
004990     exit.                                                                
005000*                                                                         
005010 cc018-Weekly-Accum.                                                      
005020     set      WS-Week-Ix to 1.                                            
005030     if       WS-Week-Count > zero                                        
005040              search WS-Week-Entry                                        
005050                  at end go to cc018-Add                                  
005060                  when WS-Week-Key (WS-Week-Ix) = WS-Iso-Week-Key         
005070                       go to cc018-Found                                  
005080     end-if.                                                              
005090 cc018-Add.                                                               
005100     add      1 to WS-Week-Count.                                         
005110     set      WS-Week-Ix to WS-Week-Count.                                
005120     move     WS-Iso-Week-Key to WS-Week-Key (WS-Week-Ix).                
005130     move     zero to WS-Week-Total (WS-Week-Ix)                          
005140                       WS-Week-Count-Tx (WS-Week-Ix).                     
005150 cc018-Found.                                                             
005160     compute  WS-Week-Total (WS-Week-Ix) =                                
005170              WS-Week-Total (WS-Week-Ix) - Ctr-Amount.                    
005180     add      1 to WS-Week-Count-Tx (WS-Week-Ix).                         
005190 cc018-Exit.                                                              
005200     exit.                                                                
005210*                                                                         
005220 cc019-Overall-Stats.                                                     
005230     add      1 to WS-Total-Count.                                        
005240     if       WS-Total-Count = 1                                          
005250              move Ctr-Txn-Date to WS-First-Date                          
005260     end-if.                                                              
005270     move     Ctr-Txn-Date to WS-Last-Date.                               
005280     add      Ctr-Amount to WS-Overall-Sum.                               
005290     if       Ctr-Amount > zero                                           
005300              add Ctr-Amount to WS-Total-Income-Sum                       
005310              if Ctr-Amount > WS-Largest-Income                           
005320                 move Ctr-Amount to WS-Largest-Income                     
005330              end-if                                                      
005340     else                                                                 
005350       if     Ctr-Amount < zero                                           
005360              add Ctr-Amount to WS-Total-Expense-Sum                      
005370              if Ctr-Amount < WS-Largest-Expense                          
005380                 move Ctr-Amount to WS-Largest-Expense                    
005390              end-if                                                      
005400       end-if                                                             
005410     end-if.                                                              
005420     if       Ctr-Amount < zero                                           
005430              compute WS-Abs-Amount = zero - Ctr-Amount                   
005440     else                                                                 
005450              move Ctr-Amount to WS-Abs-Amount                            
005460     end-if.                                                              
005470     add      WS-Abs-Amount to WS-Sum-Abs.                                
005480     compute  WS-Sum-Sq = WS-Sum-Sq +                                     
005490                          (WS-Abs-Amount * WS-Abs-Amount).                
005500 cc019-Exit.                                                              
005510     exit.                                                                
005520*                                                                         
005530* Cc020 - flush the last month's accumulated line (there is no            
005540* trailing change-of-key to trigger it) and print the grand               
005550* total line (Reports: Monthly summary report).                           
005560*----------------------------------------------------------------         
005570 cc020-Finish-Monthly.                                                    
005580     if       WS-First-Month-Sw = "Y"                                     
005590              go to cc020-Exit                                            
005600     end-if.                                                              
005610     perform  zz010-Write-Month-Line thru zz010-Exit.                     
005620     move     "TOTAL  " to WS-Mp-Year-Month.                              
005630     move     WS-Grand-Txn-Count to WS-Mp-Txn-Count.                      
005640     move     WS-Grand-Income-Count to WS-Mp-Income-Count.                
005650     move     WS-Grand-Expense-Cnt to WS-Mp-Expense-Count.                
005660     move     WS-Grand-Tot-Income to WS-Mp-Total-Income.                  
005670     move     WS-Grand-Tot-Expense to WS-Mp-Total-Expenses.               
005680     compute  WS-Grand-Net-Amount =                                       
005690              WS-Grand-Tot-Income - WS-Grand-Tot-Expense.                 
005700     move     WS-Grand-Net-Amount to WS-Mp-Net-Amount.                    
005710     if       WS-Grand-Txn-Count > zero                                   
005720              compute WS-Grand-Avg-Amount rounded =                       
005730                      WS-Grand-Sum-Amount / WS-Grand-Txn-Count            
005740     else                                                                 
005750              move zero to WS-Grand-Avg-Amount                            
005760     end-if.                                                              
005770     move     WS-Grand-Avg-Amount to WS-Mp-Avg-Amount.                    
005780     write    Monsum-Line from WS-Mon-Print-Line.                         
005790 cc020-Exit.                                                              
005800     exit.                                                                
005810*                                                                         
005820*----------------------------------------------------------------         
005830* Zz010 - emit one Monsum line for the month just completed,              
005840* fold its totals into the grand-total accumulators, and reset            
005850* the month work area for the next key.                                   
005860*----------------------------------------------------------------         
005870 zz010-Write-Month-Line.                                                  
005880     move     WS-Prev-Year-Month to WS-Mp-Year-Month.                     
005890     move     WS-Mon-Txn-Count to WS-Mp-Txn-Count.                        
005900     move     WS-Mon-Income-Count to WS-Mp-Income-Count.                  
005910     move     WS-Mon-Expense-Count to WS-Mp-Expense-Count.                
005920     move     WS-Mon-Total-Income to WS-Mp-Total-Income.                  
005930     move     WS-Mon-Total-Expense to WS-Mp-Total-Expenses.               
005940     compute  WS-Mon-Net-Amount =                                         
005950              WS-Mon-Total-Income - WS-Mon-Total-Expense.                 
005960     move     WS-Mon-Net-Amount to WS-Mp-Net-Amount.                      
005970     if       WS-Mon-Txn-Count > zero                                     
005980              compute WS-Mon-Avg-Amount rounded =                         
005990                      WS-Mon-Sum-Amount / WS-Mon-Txn-Count                
006000     else                                                                 
006010              move zero to WS-Mon-Avg-Amount                              
006020     end-if.                                                              
006030     move     WS-Mon-Avg-Amount to WS-Mp-Avg-Amount.                      
006040     write    Monsum-Line from WS-Mon-Print-Line.                         
006050     add      WS-Mon-Txn-Count to WS-Grand-Txn-Count.                     
006060     add      WS-Mon-Income-Count to WS-Grand-Income-Count.               
006070     add      WS-Mon-Expense-Count to WS-Grand-Expense-Cnt.               
006080     add      WS-Mon-Total-Income to WS-Grand-Tot-Income.                 
006090     add      WS-Mon-Total-Expense to WS-Grand-Tot-Expense.               
006100     add      WS-Mon-Sum-Amount to WS-Grand-Sum-Amount.                   
006110     move     zero to WS-Mon-Txn-Count WS-Mon-Income-Count                
006120                       WS-Mon-Expense-Count WS-Mon-Total-Income           
006130                       WS-Mon-Total-Expense WS-Mon-Sum-Amount.            
006140 zz010-Exit.                                                              
006150     exit.                                                                
006160*                                                                         
006170*----------------------------------------------------------------         
006180* Cc030 - category summary: bubble-sort descending Total-Abs              
006190* (U5-G) then write, with a total line (Reports: Category                 
006200* summary report).                                                        
006210*----------------------------------------------------------------         
006220 cc030-Sort-And-Write-Catsum.                                             
006230     if       WS-Cat-Count < 2                                            
006240              go to cc030-Write                                           
006250     end-if.                                                              
006260     perform  cc031-Compare-Swap thru cc031-Exit                          
006270         varying WS-Bub-Pass from 1 by 1                                  
006280                 until WS-Bub-Pass > WS-Cat-Count - 1                     
006290         after   WS-Cat-Ix from 1 by 1                                    
006300                 until WS-Cat-Ix > WS-Cat-Count - WS-Bub-Pass.            
006310 cc030-Write.                                                             
006320     perform  cc032-Write-One-Category thru cc032-Exit                    
006330         varying WS-Cat-Ix from 1 by 1                                    
006340                 until WS-Cat-Ix > WS-Cat-Count.                          
006350     move     "TOTAL" to WS-Cp-Category.                                  
006360     move     WS-Cat-Grand-Count to WS-Cp-Count.                          
006370     move     WS-Cat-Grand-Sum to WS-Cp-Total-Amount.                     
006380     if       WS-Cat-Grand-Count > zero                                   
006390              compute WS-Cat-Avg-Amount rounded =                         
006400                      WS-Cat-Grand-Sum / WS-Cat-Grand-Count               
006410     else                                                                 
006420              move zero to WS-Cat-Avg-Amount                              
006430     end-if.                                                              
006440     move     WS-Cat-Avg-Amount to WS-Cp-Avg-Amount.                      
006450     move     WS-Cat-Grand-Abs to WS-Cp-Total-Abs.                        
006460     write    Catsum-Line from WS-Cat-Print-Line.                         
006470 cc030-Exit.                                                              
006480     exit.                                                                
006490*                                                                         
006500 cc031-Compare-Swap.                                                      
006510     set      WS-Cat-Ix2 to WS-Cat-Ix.                                    
006520     set      WS-Cat-Ix2 up by 1.                                         
006530     if       WS-Cat-Sum-Abs (WS-Cat-Ix) <                                
006540              WS-Cat-Sum-Abs (WS-Cat-Ix2)                                 
006550              move WS-Cat-Entry (WS-Cat-Ix)  to WS-Cat-Temp               
006560              move WS-Cat-Entry (WS-Cat-Ix2) to                           
006570                                       WS-Cat-Entry (WS-Cat-Ix)           
006580              move WS-Cat-Temp to WS-Cat-Entry (WS-Cat-Ix2)               
006590     end-if.                                                              
006600 cc031-Exit.                                                              
006610     exit.                                                                
006620*                                                                         
006630 cc032-Write-One-Category.                                                
006640     move     WS-Cat-Name (WS-Cat-Ix) to WS-Cp-Category.                  
006650     move     WS-Cat-Txn-Count (WS-Cat-Ix) to WS-Cp-Count.                
006660     move     WS-Cat-Sum-Amount (WS-Cat-Ix) to                            
006670                                             WS-Cp-Total-Amount.          
006680     if       WS-Cat-Txn-Count (WS-Cat-Ix) > zero                         
006690              compute WS-Cat-Avg-Amount rounded =                         
006700                      WS-Cat-Sum-Amount (WS-Cat-Ix) /                     
006710                      WS-Cat-Txn-Count (WS-Cat-Ix)                        
006720     else                                                                 
006730              move zero to WS-Cat-Avg-Amount                              
006740     end-if.                                                              
006750     move     WS-Cat-Avg-Amount to WS-Cp-Avg-Amount.                      
006760     move     WS-Cat-Sum-Abs (WS-Cat-Ix) to WS-Cp-Total-Abs.              
006770     write    Catsum-Line from WS-Cat-Print-Line.                         
006780     add      WS-Cat-Txn-Count (WS-Cat-Ix) to WS-Cat-Grand-Count.         
006790     add      WS-Cat-Sum-Amount (WS-Cat-Ix) to WS-Cat-Grand-Sum.          
006800     add      WS-Cat-Sum-Abs (WS-Cat-Ix) to WS-Cat-Grand-Abs.             
006810 cc032-Exit.                                                              
006820     exit.                                                                
006830*                                                                         
006840*----------------------------------------------------------------         
006850* Cc040 - trailing rolling means over the weekly totals, window           
006860* includes the current week (U5-D).  Weeks are already in                 
006870* chronological order - they were appended in date order.                 
006880*----------------------------------------------------------------         
006890 cc040-Compute-Rolling-Averages.                                          
006900     perform  cc041-Roll-One-Week thru cc041-Exit                         
006910         varying WS-Week-Ix from 1 by 1                                   
006920                 until WS-Week-Ix > WS-Week-Count.                        
006930 cc040-Exit.                                                              
006940     exit.                                                                
006950*                                                                         
006960 cc041-Roll-One-Week.                                                     
006970     if       WS-Week-Count-Tx (WS-Week-Ix) > zero                        
006980              compute WS-Week-Avg (WS-Week-Ix) rounded =                  
006990                      WS-Week-Total (WS-Week-Ix) /                        
007000                      WS-Week-Count-Tx (WS-Week-Ix)                       
007010     else                                                                 
007020              move zero to WS-Week-Avg (WS-Week-Ix)                       
007030     end-if.                                                              
007040     compute  WS-Roll-Start = WS-Week-Ix - 3.                             
007050     if       WS-Roll-Start < 1                                           
007060              move 1 to WS-Roll-Start                                     
007070     end-if.                                                              
007080     perform  zz030-Sum-Window thru zz030-Exit.                           
007090     compute  WS-Week-4wk-Avg (WS-Week-Ix) rounded =                      
007100              WS-Roll-Sum / WS-Roll-Cnt.                                  
007110     compute  WS-Roll-Start = WS-Week-Ix - 11.                            
007120     if       WS-Roll-Start < 1                                           
007130              move 1 to WS-Roll-Start                                     
007140     end-if.                                                              
007150     perform  zz030-Sum-Window thru zz030-Exit.                           
007160     compute  WS-Week-12wk-Avg (WS-Week-Ix) rounded =                     
007170              WS-Roll-Sum / WS-Roll-Cnt.                                  
007180 cc041-Exit.                                                              
007190     exit.                                                                
007200*                                                                         
007210 zz030-Sum-Window.                                                        
007220     move     zero to WS-Roll-Sum.                                        
007230     move     zero to WS-Roll-Cnt.                                        
007240     perform  zz031-Add-One-Week thru zz031-Exit                          
007250         varying WS-Week-Ix2 from WS-Roll-Start by 1                      
007260                 until WS-Week-Ix2 > WS-Week-Ix.                          
007270 zz030-Exit.                                                              
007280     exit.                                                                
007290*                                                                         
007300 zz031-Add-One-Week.                                                      
007310     add      WS-Week-Total (WS-Week-Ix2) to WS-Roll-Sum.                 
007320     add      1 to WS-Roll-Cnt.                                           
007330 zz031-Exit.                                                              
007340     exit.                                                                
007350*                                                                         
007360 cc045-Write-Trends.                                                      
007370     perform  cc046-Write-One-Trend thru cc046-Exit                       
007380         varying WS-Week-Ix from 1 by 1                                   
007390                 until WS-Week-Ix > WS-Week-Count.                        
007400 cc045-Exit.                                                              
007410     exit.                                                                
007420*                                                                         
007430 cc046-Write-One-Trend.                                                   
007440     move     WS-Week-Key (WS-Week-Ix) to WS-Tp-Week.                     
007450     move     WS-Week-Total (WS-Week-Ix) to WS-Tp-Total.                  
007460     move     WS-Week-Avg (WS-Week-Ix) to WS-Tp-Avg.                      
007470     move     WS-Week-Count-Tx (WS-Week-Ix) to WS-Tp-Count.               
007480     move     WS-Week-4wk-Avg (WS-Week-Ix) to WS-Tp-4wk-Avg.              
007490     move     WS-Week-12wk-Avg (WS-Week-Ix) to WS-Tp-12wk-Avg.            
007500     write    Trends-Line from WS-Trd-Print-Line.                         
007510 cc046-Exit.                                                              
007520     exit.                                                                
007530*                                                                         
007540*----------------------------------------------------------------         
007550* Cc050 - mean, sample stddev (U5-E, divisor n-1) and the                 
007560* unusual-transaction threshold.                                          
007570*----------------------------------------------------------------         
007580 cc050-Compute-Threshold.                                                 
007590     if       WS-Total-Count = zero                                       
007600              move zero to WS-Mean WS-Stddev WS-Threshold                 
007610              go to cc050-Exit                                            
007620     end-if.                                                              
007630     compute  WS-Mean rounded = WS-Sum-Abs / WS-Total-Count.              
007640     if       WS-Total-Count < 2                                          
007650              move zero to WS-Stddev                                      
007660     else                                                                 
007670              compute WS-Variance =                                       
007680                  (WS-Sum-Sq - (WS-Mean * WS-Sum-Abs)) /                  
007690                  (WS-Total-Count - 1)                                    
007700              move WS-Variance to WS-Sqrt-In                              
007710              perform zz070-Compute-Sqrt thru zz070-Exit                  
007720              move WS-Sqrt-Out to WS-Stddev                               
007730     end-if.                                                              
007740     compute  WS-Threshold = WS-Mean + (3.0 * WS-Stddev).                 
007750 cc050-Exit.                                                              
007760     exit.                                                                
007770*                                                                         
007780* Newton-Raphson square root - twenty iterations is more than             
007790* enough to settle at comp-3's four decimal places.                       
007800*                                                                         
007810 zz070-Compute-Sqrt.                                                      
007820     if       WS-Sqrt-In <= zero                                          
007830              move zero to WS-Sqrt-Out                                    
007840              go to zz070-Exit                                            
007850     end-if.                                                              
007860     move     WS-Sqrt-In to WS-Sqrt-Out.                                  
007870     perform  zz071-Newton-Step thru zz071-Exit                           
007880         varying WS-Sqrt-Iter from 1 by 1                                 
007890                 until WS-Sqrt-Iter > 20.                                 
007900 zz070-Exit.                                                              
007910     exit.                                                                
007920*                                                                         
007930 zz071-Newton-Step.                                                       
007940     compute  WS-Sqrt-Out rounded =                                       
007950              (WS-Sqrt-Out + (WS-Sqrt-In / WS-Sqrt-Out)) / 2.             
007960 zz071-Exit.                                                              
007970     exit.                                                                
007980*                                                                         
007990*----------------------------------------------------------------         
008000* Cc060 - pass two: collect every transaction whose absolute              
008010* amount clears the threshold (U5-E).                                     
008020*----------------------------------------------------------------         
008030 cc060-Pass-Two.                                                          
008040     open     input Cattxn-File.                                          
008050     move     "N" to Cattxn-Eof-Sw.                                       
008060     perform  cc012-Read-Cattxn.                                          
008070     perform  cc061-Check-One-Pass-Two until Cattxn-Eof.                  
008080     close    Cattxn-File.                                                
008090 cc060-Exit.                                                              
008100     exit.                                                                
008110*                                                                         
008120 cc061-Check-One-Pass-Two.                                                
008130     if       Ctr-Amount < zero                                           
008140              compute WS-Abs-Amount = zero - Ctr-Amount                   
008150     else                                                                 
008160              move Ctr-Amount to WS-Abs-Amount                            
008170     end-if.                                                              
008180     if       WS-Abs-Amount > WS-Threshold                                
008190       and    WS-Uns-Count < 20000                                        
008200              add 1 to WS-Uns-Count                                       
008210              move Ctr-Txn-Date to WS-Uns-Date (WS-Uns-Count)             
008220              move Ctr-Amount to WS-Uns-Amount (WS-Uns-Count)             
008230              move WS-Abs-Amount to                                       
008240                                WS-Uns-Abs-Amount (WS-Uns-Count)          
008250              move Ctr-Description to                                     
008260                               WS-Uns-Description (WS-Uns-Count)          
008270              move Ctr-Category to                                        
008280                                  WS-Uns-Category (WS-Uns-Count)          
008290     end-if.                                                              
008300     perform  cc012-Read-Cattxn.                                          
008310 cc061-Exit.                                                              
008320     exit.                                                                
008330*                                                                         
008340*----------------------------------------------------------------         
008350* Cc070 - bubble-sort the unusual list descending absolute                
008360* amount, then write it behind a threshold header line.                   
008370*----------------------------------------------------------------         
008380 cc070-Sort-And-Write-Unusual.                                            
008390     move     WS-Threshold to WS-Display-Amount.                          
008400     move     spaces to WS-Uns-Header-Line.                               
008410     string   "UNUSUAL TRANSACTIONS - THRESHOLD (MEAN + 3 SD) ="          
008420              delimited by size                                           
008430              WS-Display-Amount delimited by size                         
008440         into WS-Uns-Header-Line.                                         
008450     if       BT-Debug-Switch-On                                          
008460              perform zz099-Debug-Dump-Header thru zz099-Exit             
008470     end-if.                                                              
008480     write    Unusual-Line from WS-Uns-Header-Line.                       
008490     if       WS-Uns-Count < 2                                            
008500              go to cc070-Write                                           
008510     end-if.                                                              
008520     perform  cc071-Compare-Swap thru cc071-Exit                          
008530         varying WS-Bub-Pass from 1 by 1                                  
008540                 until WS-Bub-Pass > WS-Uns-Count - 1                     
008550         after   WS-Uns-Ix from 1 by 1                                    
008560                 until WS-Uns-Ix > WS-Uns-Count - WS-Bub-Pass.            
008570 cc070-Write.                                                             
008580     perform  cc072-Write-One-Unusual thru cc072-Exit                     
008590         varying WS-Uns-Ix from 1 by 1                                    
008600                 until WS-Uns-Ix > WS-Uns-Count.                          
008610 cc070-Exit.                                                              
008620     exit.                                                                
008630*                                                                         
008640 cc071-Compare-Swap.                                                      
008650     set      WS-Uns-Ix2 to WS-Uns-Ix.                                    
008660     set      WS-Uns-Ix2 up by 1.                                         
008670     if       WS-Uns-Abs-Amount (WS-Uns-Ix) <                             
008680              WS-Uns-Abs-Amount (WS-Uns-Ix2)                              
008690              move WS-Uns-Entry (WS-Uns-Ix)  to WS-Uns-Temp               
008700              move WS-Uns-Entry (WS-Uns-Ix2) to                           
008710                                       WS-Uns-Entry (WS-Uns-Ix)           
008720              move WS-Uns-Temp to WS-Uns-Entry (WS-Uns-Ix2)               
008730     end-if.                                                              
008740 cc071-Exit.                                                              
008750     exit.                                                                
008760*                                                                         
008770 cc072-Write-One-Unusual.                                                 
008780     move     WS-Uns-Date (WS-Uns-Ix) to WS-Up-Date.                      
008790     move     WS-Uns-Amount (WS-Uns-Ix) to WS-Up-Amount.                  
008800     move     WS-Uns-Description (WS-Uns-Ix) (1:40) to                    
008810                                             WS-Up-Description.           
008820     move     WS-Uns-Category (WS-Uns-Ix) to WS-Up-Category.              
008830     write    Unusual-Line from WS-Uns-Print-Line.                        
008840 cc072-Exit.                                                              
008850     exit.                                                                
008860*                                                                         
008870* Zz099 - Upsi-0 on switches a byte-by-byte dump of the                   
008880* threshold header line to the console, for tracing print-line            
008890* build problems on site without a debugger (vbc 18/06/94).               
008900*                                                                         
008910 zz099-Debug-Dump-Header.                                                 
008920     display  "BT030 DEBUG - UNUSUAL HEADER LINE BYTES 1-40".             
008930     perform  zz099a-Dump-One-Byte thru zz099a-Exit                       
008940         varying WS-Debug-Ix from 1 by 1                                  
008950                 until WS-Debug-Ix > 40.                                  
008960 zz099-Exit.                                                              
008970     exit.                                                                
008980*                                                                         
008990 zz099a-Dump-One-Byte.                                                    
009000     display  WS-Uhd-Byte (WS-Debug-Ix) with no advancing.                
009010 zz099a-Exit.                                                             
009020     exit.                                                                
009030*                                                                         
009040*----------------------------------------------------------------         
009050* Cc080 - the summary statistics block (Reports: printed as               
009060* labelled lines, no output file).                                        
009070*----------------------------------------------------------------         
009080 cc080-Display-Statistics.                                                
009090     display  "BT030 SUMMARY STATISTICS".                                 
009100     move     WS-Total-Count to WS-Display-Count.                         
009110     display  "  TRANSACTION COUNT  - " WS-Display-Count.                 
009120     move     WS-Total-Income-Sum to WS-Display-Amount.                   
009130     display  "  TOTAL INCOME       - " WS-Display-Amount.                
009140     move     WS-Total-Expense-Sum to WS-Display-Amount.                  
009150     display  "  TOTAL EXPENSES     - " WS-Display-Amount.                
009160     compute  WS-Net-Overall =                                            
009170              WS-Total-Income-Sum + WS-Total-Expense-Sum.                 
009180     move     WS-Net-Overall to WS-Display-Amount.                        
009190     display  "  NET                - " WS-Display-Amount.                
009200     if       WS-Total-Count > zero                                       
009210              compute WS-Overall-Avg rounded =                            
009220                      WS-Overall-Sum / WS-Total-Count                     
009230     else                                                                 
009240              move zero to WS-Overall-Avg                                 
009250     end-if.                                                              
009260     move     WS-Overall-Avg to WS-Display-Amount.                        
009270     display  "  AVERAGE AMOUNT     - " WS-Display-Amount.                
009280     move     WS-Largest-Expense to WS-Display-Amount.                    
009290     display  "  LARGEST EXPENSE    - " WS-Display-Amount.                
009300     move     WS-Largest-Income to WS-Display-Amount.                     
009310     display  "  LARGEST INCOME     - " WS-Display-Amount.                
009320     display  "  FIRST DATE         - " WS-First-Date.                    
009330     display  "  LAST DATE          - " WS-Last-Date.                     
009340     move     WS-First-Date to WS-Date-Text.                              
009350     move     WS-Dc-Year to WS-Zl-Year.                                   
009360     move     WS-Dc-Month to WS-Zl-Month.                                 
009370     move     WS-Dc-Day to WS-Zl-Day.                                     
009380     perform  zz080-Compute-Jdn thru zz080-Exit.                          
009390     move     WS-Jdn to WS-Jdn-First.                                     
009400     move     WS-Last-Date to WS-Date-Text.                               
009410     move     WS-Dc-Year to WS-Zl-Year.                                   
009420     move     WS-Dc-Month to WS-Zl-Month.                                 
009430     move     WS-Dc-Day to WS-Zl-Day.                                     
009440     perform  zz080-Compute-Jdn thru zz080-Exit.                          
009450     move     WS-Jdn to WS-Jdn-Last.                                      
009460     compute  WS-Period-Days = WS-Jdn-Last - WS-Jdn-First.                
009470     move     WS-Period-Days to WS-Display-Count.                         
009480     display  "  PERIOD (DAYS)      - " WS-Display-Count.                 
009490 cc080-Exit.                                                              
009500     exit.                                                                
009510*                                                                         
009520 cc090-Close-Files.                                                       
009530     close    Monsum-File.                                                
009540     close    Catsum-File.                                                
009550     close    Trends-File.                                                
009560     close    Unusual-File.                                               
009570 cc090-Exit.                                                              
009580     exit.                                                                
009590*                                                                         
009600*----------------------------------------------------------------         
009610* Zz050 - Iso-8601 week key (Monday-start, week 1 holds the               
009620* year's first Thursday) for the date currently in the record             
009630* (U5-F).  Built from the ordinal day-of-year and the weekday,            
009640* both derived from the Julian day number (Zz080).                        
009650*----------------------------------------------------------------         
009660 zz050-Compute-Iso-Week.                                                  
009670     move     Ctr-Txn-Date to WS-Date-Text.                               
009680     move     WS-Dc-Year to WS-Zl-Year.                                   
009690     move     WS-Dc-Month to WS-Zl-Month.                                 
009700     move     WS-Dc-Day to WS-Zl-Day.                                     
009710     perform  zz080-Compute-Jdn thru zz080-Exit.                          
009720     move     WS-Jdn to WS-Jdn-First.                                     
009730     move     1 to WS-Zl-Month WS-Zl-Day.                                 
009740     perform  zz080-Compute-Jdn thru zz080-Exit.                          
009750     move     WS-Jdn to WS-Jdn-Jan1.                                      
009760     compute  WS-Ordinal-Day = WS-Jdn-First - WS-Jdn-Jan1 + 1.            
009770     move     WS-Dc-Year to WS-Zl-Year.                                   
009780     move     WS-Dc-Month to WS-Zl-Month.                                 
009790     move     WS-Dc-Day to WS-Zl-Day.                                     
009800     perform  zz060-Iso-Weekday thru zz060-Exit.                          
009810     compute  WS-Iso-Week-Num =                                           
009820              (WS-Ordinal-Day - WS-Zl-Iso-Wd + 10) / 7.                   
009830     move     WS-Dc-Year to WS-Iso-Week-Year.                             
009840     if       WS-Iso-Week-Num < 1                                         
009850              subtract 1 from WS-Iso-Week-Year                            
009860              perform zz061-Weeks-In-Year thru zz061-Exit                 
009870              move WS-Weeks-In-Year to WS-Iso-Week-Num                    
009880     else                                                                 
009890              perform zz061-Weeks-In-Year thru zz061-Exit                 
009900              if WS-Iso-Week-Num > WS-Weeks-In-Year                       
009910                 add 1 to WS-Iso-Week-Year                                
009920                 move 1 to WS-Iso-Week-Num                                
009930              end-if                                                      
009940     end-if.                                                              
009950     move     WS-Iso-Week-Year to WS-Iwk-Year-Txt.                        
009960     move     "-W" to WS-Iwk-Sep-Txt.                                     
009970     move     WS-Iso-Week-Num to WS-Iwk-Num-Txt.                          
009980 zz050-Exit.                                                              
009990     exit.                                                                
010000*                                                                         
010010* Zz060 - Zeller's congruence, returning the Iso weekday of               
010020* Ws-Zl-Year/Month/Day (1 = Monday ... 7 = Sunday).                       
010030*                                                                         
010040 zz060-Iso-Weekday.                                                       
010050     move     WS-Zl-Month to WS-Zl-Adj-Month.                             
010060     move     WS-Zl-Year to WS-Zl-Adj-Year.                               
010070     if       WS-Zl-Month <= 2                                            
010080              add 12 to WS-Zl-Adj-Month                                   
010090              subtract 1 from WS-Zl-Adj-Year                              
010100     end-if.                                                              
010110     divide   WS-Zl-Adj-Year by 100 giving WS-Zl-J.                       
010120     compute  WS-Zl-K = WS-Zl-Adj-Year - (WS-Zl-J * 100).                 
010130     compute  WS-Zl-Temp = 13 * (WS-Zl-Adj-Month + 1).                    
010140     divide   WS-Zl-Temp by 5 giving WS-Zl-Temp.                          
010150     divide   WS-Zl-K by 4 giving WS-Zl-K-Div4.                           
010160     divide   WS-Zl-J by 4 giving WS-Zl-J-Div4.                           
010170     compute  WS-Zl-Raw = WS-Zl-Day + WS-Zl-Temp + WS-Zl-K +              
010180              WS-Zl-K-Div4 + WS-Zl-J-Div4 - (2 * WS-Zl-J) + 700.          
010190     divide   WS-Zl-Raw by 7 giving WS-Zl-Quot                            
010200                                remainder WS-Zl-H.                        
010210     compute  WS-Zl-Temp2 = WS-Zl-H + 5.                                  
010220     divide   WS-Zl-Temp2 by 7 giving WS-Zl-Quot                          
010230                                  remainder WS-Zl-Iso-Wd.                 
010240     add      1 to WS-Zl-Iso-Wd.                                          
010250 zz060-Exit.                                                              
010260     exit.                                                                
010270*                                                                         
010280* Zz061 - number of Iso weeks (52 or 53) in Ws-Iso-Week-Year -            
010290* 53 when 1 January is a Thursday, or a Wednesday in a leap               
010300* year.                                                                   
010310*                                                                         
010320 zz061-Weeks-In-Year.                                                     
010330     move     WS-Iso-Week-Year to WS-Zl-Year.                             
010340     move     1 to WS-Zl-Month WS-Zl-Day.                                 
010350     perform  zz060-Iso-Weekday thru zz060-Exit.                          
010360     perform  zz090-Is-Leap-Year thru zz090-Exit.                         
010370     if       WS-Zl-Iso-Wd = 4                                            
010380       or    (WS-Leap-Flag = "Y" and WS-Zl-Iso-Wd = 3)                    
010390              move 53 to WS-Weeks-In-Year                                 
010400     else                                                                 
010410              move 52 to WS-Weeks-In-Year                                 
010420     end-if.                                                              
010430 zz061-Exit.                                                              
010440     exit.                                                                
010450*                                                                         
010460* Zz090 - Gregorian leap-year test (divisible by 4, except                
010470* centuries unless divisible by 400) for Ws-Zl-Year.                      
010480*                                                                         
010490 zz090-Is-Leap-Year.                                                      
010500     move     "N" to WS-Leap-Flag.                                        
010510     divide   WS-Zl-Year by 4 giving WS-Leap-Quot                         
010520                              remainder WS-Leap-Rem.                      
010530     if       WS-Leap-Rem = zero                                          
010540              move "Y" to WS-Leap-Flag                                    
010550              divide WS-Zl-Year by 100 giving WS-Leap-Quot                
010560                                   remainder WS-Leap-Rem                  
010570              if WS-Leap-Rem = zero                                       
010580                 move "N" to WS-Leap-Flag                                 
010590                 divide WS-Zl-Year by 400 giving WS-Leap-Quot             
010600                                      remainder WS-Leap-Rem               
010610                 if WS-Leap-Rem = zero                                    
010620                    move "Y" to WS-Leap-Flag                              
010630                 end-if                                                   
010640              end-if                                                      
010650     end-if.                                                              
010660 zz090-Exit.                                                              
010670     exit.                                                                
010680*                                                                         
010690* Zz080 - Julian day number for Ws-Zl-Year/Month/Day (Fliegel &           
010700* Van Flandern), used for the Iso-week ordinal day and for the            
010710* first/last-date period-in-days statistic.                               
010720*                                                                         
010730 zz080-Compute-Jdn.                                                       
010740     compute  WS-Jdn-A = (14 - WS-Zl-Month) / 12.                         
010750     compute  WS-Jdn-Y = WS-Zl-Year + 4800 - WS-Jdn-A.                    
010760     compute  WS-Jdn-M = WS-Zl-Month + (12 * WS-Jdn-A) - 3.               
010770     compute  WS-Jdn-T1 = (153 * WS-Jdn-M + 2) / 5.                       
010780     divide   WS-Jdn-Y by 4 giving WS-Jdn-T2.                             
010790     divide   WS-Jdn-Y by 100 giving WS-Jdn-T3.                           
010800     divide   WS-Jdn-Y by 400 giving WS-Jdn-T4.                           
010810     compute  WS-Jdn = WS-Zl-Day + WS-Jdn-T1 +                            
010820              (365 * WS-Jdn-Y) + WS-Jdn-T2 - WS-Jdn-T3 +                  
010830              WS-Jdn-T4 - 32045.                                          
010840 zz080-Exit.                                                              
010850     exit.                                                                
