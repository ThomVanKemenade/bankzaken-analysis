000100* Select Clause For Canonical Transaction File                            
000110* Standardised, De-Duplicated, Date-Sorted - Output Of Bt010,             
000120* Input To Bt020 And Bt030.                                               
000130*                                                                         
000140* 21/11/25 vbc - Created.                                                 
000150*                                                                         
000160     select   Cantxn-File  assign to      "CANTXN"                        
000170                            organization is sequential                    
000180                            file status  is Cantxn-Status.                
