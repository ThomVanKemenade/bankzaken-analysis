000100* Select Clause For Unusual Transaction Exception Report                  
000110* Line Sequential Print Output - See Bt030.                               
000120*                                                                         
000130* 23/11/25 vbc - Created.                                                 
000140*                                                                         
000150     select   Unusual-File  assign to      "UNUSUAL"                      
000160                        organization is line sequential                   
000170                        file status  is Unusual-Status.                   
