000100* *******************************************                             
000110*                                           *                             
000120*   Fixed Keyword Table For Categorisation  *                             
000130*      Uses Bt-Key-Category As Search Key   *                             
000140*      (U3 Keyword Categoriser)             *                             
000150* *******************************************                             
000160*   Table built as one FILLER block per category, in the fixed            
000170*   category order required by U3-A, then redefined as a table            
000180*   so BB040-Keyword-Match can search it in that order.                   
000190*                                                                         
000200*  11/11/25 vbc - Created.                                                
000210*  19/11/25 vbc - Added banking & government keywords, widened cou        
000220*                                                                         
000230 01  BT-Keyword-Block.                                                    
000240     03  FILLER              pic x(15) value "GROCERIES".                 
000250     03  FILLER              pic x(20) value "supermarkt".                
000260     03  FILLER              pic x(15) value "GROCERIES".                 
000270     03  FILLER              pic x(20) value "albert heijn".              
000280     03  FILLER              pic x(15) value "GROCERIES".                 
000290     03  FILLER              pic x(20) value "jumbo".                     
000300     03  FILLER              pic x(15) value "GROCERIES".                 
000310     03  FILLER              pic x(20) value "aldi".                      
000320     03  FILLER              pic x(15) value "GROCERIES".                 
000330     03  FILLER              pic x(20) value "lidl".                      
000340     03  FILLER              pic x(15) value "UTILITIES".                 
000350     03  FILLER              pic x(20) value "energie".                   
000360     03  FILLER              pic x(15) value "UTILITIES".                 
000370     03  FILLER              pic x(20) value "waterbedrijf".              
000380     03  FILLER              pic x(15) value "UTILITIES".                 
000390     03  FILLER              pic x(20) value "vattenfall".                
000400     03  FILLER              pic x(15) value "UTILITIES".                 
000410     03  FILLER              pic x(20) value "ziggo".                     
000420     03  FILLER              pic x(15) value "TRANSPORT".                 
000430     03  FILLER              pic x(20) value "ns groep".                  
000440     03  FILLER              pic x(15) value "TRANSPORT".                 
000450     03  FILLER              pic x(20) value "ov-chipkaart".              
000460     03  FILLER              pic x(15) value "TRANSPORT".                 
000470     03  FILLER              pic x(20) value "shell".                     
000480     03  FILLER              pic x(15) value "TRANSPORT".                 
000490     03  FILLER              pic x(20) value "esso".                      
000500     03  FILLER              pic x(15) value "ENTERTAINMENT".             
000510     03  FILLER              pic x(20) value "netflix".                   
000520     03  FILLER              pic x(15) value "ENTERTAINMENT".             
000530     03  FILLER              pic x(20) value "spotify".                   
000540     03  FILLER              pic x(15) value "ENTERTAINMENT".             
000550     03  FILLER              pic x(20) value "pathe".                     
000560     03  FILLER              pic x(15) value "SHOPPING".                  
000570     03  FILLER              pic x(20) value "bol.com".                   
000580     03  FILLER              pic x(15) value "SHOPPING".                  
000590     03  FILLER              pic x(20) value "zalando".                   
000600     03  FILLER              pic x(15) value "SHOPPING".                  
000610     03  FILLER              pic x(20) value "hema".                      
000620     03  FILLER              pic x(15) value "HEALTHCARE".                
000630     03  FILLER              pic x(20) value "apotheek".                  
000640     03  FILLER              pic x(15) value "HEALTHCARE".                
000650     03  FILLER              pic x(20) value "huisarts".                  
000660     03  FILLER              pic x(15) value "HEALTHCARE".                
000670     03  FILLER              pic x(20) value "zorgverzekering".           
000680     03  FILLER              pic x(15) value "BANKING".                   
000690     03  FILLER              pic x(20) value "overboeking".               
000700     03  FILLER              pic x(15) value "BANKING".                   
000710     03  FILLER              pic x(20) value "rente".                     
000720     03  FILLER              pic x(15) value "BANKING".                   
000730     03  FILLER              pic x(20) value "bankkosten".                
000740     03  FILLER              pic x(15) value "SALARY".                    
000750     03  FILLER              pic x(20) value "salaris".                   
000760     03  FILLER              pic x(15) value "SALARY".                    
000770     03  FILLER              pic x(20) value "loon".                      
000780     03  FILLER              pic x(15) value "GOVERNMENT".                
000790     03  FILLER              pic x(20) value "belastingdienst".           
000800     03  FILLER              pic x(15) value "GOVERNMENT".                
000810     03  FILLER              pic x(20) value "gemeente".                  
000820*                                                                         
000830 01  BT-Keyword-Table redefines BT-Keyword-Block.                         
000840     03  Bt-Key-Entry            occurs 29 times                          
000850                                  indexed by Bt-Key-Ix.                   
000860         05  Bt-Key-Category     pic x(15).                               
000870         05  Bt-Key-Word         pic x(20).                               
000880*                                                                         
000890 01  Bt-Key-Table-Count          pic 999 comp value 29.                   
000900*                                                                         
