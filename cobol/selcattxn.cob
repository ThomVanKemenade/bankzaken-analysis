000100* Select Clause For Categorised Transaction File                          
000110* Output Of Bt020, Input To Bt030 - Sorted By Date Ascending.             
000120*                                                                         
000130* 22/11/25 vbc - Created.                                                 
000140*                                                                         
000150     select   Cattxn-File  assign to      "CATTXN"                        
000160                            organization is sequential                    
000170                            file status  is Cattxn-Status.                
